000100*****************************************************
000200*                                                    *
000300*  OCCURS TABLE OF STATION (POWER SINK) WORK         *
000400*  ENTRIES - HOLDS THE RESOLVED DUTY MULTIPLIER,     *
000500*  THE COMPUTED HOURLY DEMAND, AND THE RESOLVED      *
000600*  CANDIDATE SOURCE LIST FOR THE ALLOCATION PASS.    *
000700*  INCLUDED AS -                                     *
000800*                                                    *
000900*      01  PW-STATION-TABLE.                        *
001000*          COPY WSPWSTA.                            *
001100*                                                    *
001200*  NOT A FILE - BUILT BY PW000 FROM THE COMPONENT,   *
001300*  DUTY AND ASSIGNMENT FILES.                        *
001400*                                                    *
001500*****************************************************
001600*
001700* 07/02/87 RDK - CREATED.
001800* 09/14/89 RDK - STA-DUTY-MULT DEFAULTS TO 1.000 WHEN
001900*                THE STATION HAS NO DUTY RECORD.
002000* 07/02/93 RDK - STA-CANDIDATE WIDENED TO FIVE SLOTS
002100*                TO MATCH THE ASSIGNMENT FILE CHANGE.
002200* 05/02/26 JML - RESHAPED AS A BARE OCCURS GROUP, SAME
002300*                AS WSPWSRT - CANDIDATE LIST WIDENED
002400*                TO TEN TO COVER THE POLICY DEFAULT
002500*                ORDER OVER ALL SOURCES.
002600*
002700     03  PW-STATION-ENTRY OCCURS 10 TIMES
002800                          INDEXED BY STA-IDX.
002900         05  STA-NAME                PIC X(20).
003000         05  STA-DUTY-MULT           PIC 9V999   COMP-3 OCCURS 24.
003100*                                   RESOLVED PER-HOUR MULTIPLIER -
003200*                                  1.000 EVERYWHERE IF THE STATION
003300*                                  HAS NO RECORD ON THE DUTY FILE.
003400         05  STA-DEMAND-HOUR         PIC 9(6)V99 COMP-3 OCCURS 24.
003500*                                  COMPUTED STATION DEMAND, WATTS.
003600         05  STA-DEMAND-HALVES REDEFINES STA-DEMAND-HOUR.
003700             07  STA-DEMAND-AM       PIC 9(6)V99 COMP-3 OCCURS 12.
003800             07  STA-DEMAND-PM       PIC 9(6)V99 COMP-3 OCCURS 12.
003900*                                    SAME AM/PM VIEW AS THE SOURCE
004000*                                   AND COMPONENT TABLES - USED BY
004100*                                     THE COMMITTEE'S SHIFT SHEET.
004200         05  STA-HAS-ASSIGNMENT      PIC X(1).
004300*                                  'Y' IF AN ASSIGNMENT RECORD WAS
004400*                                 FOUND FOR THIS STATION, ELSE 'N'
004500*                                   AND THE POLICY-ORDERED DEFAULT
004600*                                       LIST APPLIES.
004700         05  STA-CANDIDATE-COUNT     PIC 99      COMP.
004800         05  STA-CANDIDATE-NAME      PIC X(20)   OCCURS 10.
004900*                                       WIDE ENOUGH FOR THE 5-SLOT
005000*                                     ASSIGNMENT RECORD OR FOR THE
005100*                                 POLICY-ORDERED DEFAULT LIST OVER
005200*                                 ALL SOURCES (PW-MAX-SOURCES=10).
005300     03  FILLER                  PIC X(05).
005400*
