000100*****************************************************
000200*                                                    *
000300*  LINKAGE COPYBOOK SHARED BY PW000 AND PW100.       *
000400*  CARRIES THE POLICY CODE, THE RECORD COUNTS, AND   *
000500*  THE HOURLY / TOTAL UNMET-LOAD RESULT.  COPIED     *
000600*  INTO PW000'S WORKING-STORAGE AND INTO PW100'S     *
000700*  LINKAGE SECTION SO BOTH AGREE ON ITS SHAPE, THE    *
000800*  SAME WAY WSCALL.COB WAS SHARED ACROSS THE OLD     *
000900*  PAYROLL SUITE.                                    *
001000*                                                    *
001100*****************************************************
001200*
001300* 07/05/87 RDK - CREATED.
001400* 07/02/93 RDK - CAL-SOURCE-COUNT AND CAL-STATION-COUNT
001500*                ADDED - PW100 NO LONGER ASSUMES FOUR
001600*                SOURCES AND SIX STATIONS.
001700* 04/11/98 RDK - Y2K REVIEW - NO DATE FIELDS, OK.
001800*
001900     03  CAL-POLICY-CODE         PIC X(13).
002000*                                   "BATTERY-LAST" (DEFAULT),
002100*                                   "BATTERY-FIRST", OR ANY OTHER
002200*                                  VALUE FOR STRAIGHT INPUT ORDER.
002300     03  CAL-SOURCE-COUNT        PIC 99      COMP.
002400     03  CAL-STATION-COUNT       PIC 99      COMP.
002500     03  CAL-UNMET-HOUR          PIC 9(6)V99 COMP-3 OCCURS 24.
002600     03  CAL-UNMET-TOTAL         PIC 9(7)V9  COMP-3.
002700     03  CAL-ABEND-FLAG          PIC X(1).
002800*                                   'Y' IF PW100 HIT AN ASSIGNMENT
002900*                                   NAMING AN UNKNOWN SOURCE.
003000     03  CAL-ABEND-STATION       PIC X(20).
003100     03  CAL-ABEND-SOURCE        PIC X(20).
003200     03  FILLER                  PIC X(05).
003300*
