000100*****************************************************
000200*                                                    *
000300*  OCCURS TABLE OF POWER-SOURCE WORK ENTRIES, ONE    *
000400*  PER SOURCE, WITH THE RUNNING ALLOCATION RESULT    *
000500*  FOR THE 24-HOUR HORIZON.  THE OCCURS CLAUSE IS    *
000600*  CARRIED HERE SO PW000 AND PW100 CANNOT DISAGREE   *
000700*  ON PW-MAX-SOURCES.  INCLUDED AS -                 *
000800*                                                    *
000900*      01  PW-SOURCE-TABLE.                         *
001000*          COPY WSPWSRT.                            *
001100*                                                    *
001200*  NOT A FILE - NEVER WRITTEN OUT.  FIELDS SRC-NAME  *
001300*  THRU SRC-TOTAL-WH MATCH PW-SOURCE-RECORD IN       *
001400*  WSPWSRC.COB - PW000 MOVES THE FD RECORD INTO THE  *
001500*  TABLE ENTRY ON READ, IT DOES NOT COPY IT IN.      *
001600*                                                    *
001700*****************************************************
001800*
001900* 07/01/87 RDK - CREATED.
002000* 08/03/91 RDK - ADDED SRC-HOUR-REMAIN SNAPSHOT TABLE
002100*                SO PY100 -- NOW PW100 -- NO LONGER
002200*                HAS TO RE-DERIVE REMAINING ENERGY ON
002300*                EVERY PASS OF THE SUMMARY REPORT.
002400* 07/19/04 THW - SRC-USED-WH AND SRC-PEAK-W ADDED FOR
002500*                THE SUMMARY REPORT COLUMNS.
002600* 05/02/26 JML - RESHAPED AS A BARE OCCURS GROUP SO
002700*                THE TABLE AND ITS COUNT LIVE IN ONE
002800*                PLACE INSTEAD OF TWO.
002900* 05/09/26 JML - ADDED SRC-REMAIN-NOW AS THE RUNNING
003000*                ENERGY CURSOR - SRC-HOUR-REMAIN IS
003100*                JUST THE END-OF-HOUR SNAPSHOT OF IT.
003200*
003300     03  PW-SOURCE-ENTRY OCCURS 10 TIMES
003400                         INDEXED BY SRC-IDX.
003500         05  SRC-NAME                PIC X(20).
003600         05  SRC-MAX-POWER-W         PIC 9(5)V99.
003700         05  SRC-VOLTAGE-V           PIC 9(3).
003800         05  SRC-ENERGY-FLAG         PIC X(1).
003900         05  SRC-TOTAL-WH            PIC 9(7)V9.
004000         05  SRC-REMAIN-NOW          PIC 9(7)V9  COMP-3.
004100*                                       RUNNING REMAINING-ENERGY
004200*                                     CURSOR.  SET TO SRC-TOTAL-WH
004300*                                      AT START OF RUN, DRAWN DOWN
004400*                                   HOUR BY HOUR, FLOORED AT ZERO.
004500*                                   NOT MEANINGFUL FOR AN INFINITE
004600*                                      SOURCE (ENERGY-FLAG = 'I').
004700         05  SRC-HOUR-POWER          PIC 9(5)V99 COMP-3 OCCURS 24.
004800*                                       WATTS SCHEDULED ON THIS
004900*                                       SOURCE, HOUR BY HOUR.
005000         05  SRC-HOUR-REMAIN         PIC 9(7)V9  COMP-3 OCCURS 24.
005100*                                     END-OF-HOUR REMAINING ENERGY
005200*                                      SNAPSHOT.  MEANINGLESS (BUT
005300*                                       STILL SET TO ZERO) FOR AN
005400*                                       INFINITE-ENERGY SOURCE.
005500         05  SRC-HOUR-POWER-HALVES REDEFINES SRC-HOUR-POWER.
005600             07  SRC-HOUR-POWER-AM   PIC 9(5)V99 COMP-3 OCCURS 12.
005700             07  SRC-HOUR-POWER-PM   PIC 9(5)V99 COMP-3 OCCURS 12.
005800*                                       AM/PM HALVES, SAME USE AS
005900*                                    THE COMPONENT DUTY REDEFINES.
006000         05  SRC-USED-WH             PIC 9(7)V9  COMP-3.
006100*                                  TOTAL ENERGY DELIVERED, 24 HRS.
006200         05  SRC-PEAK-W              PIC 9(5)V99 COMP-3.
006300*                                     PEAK HOURLY POWER, 24 HOURS.
006400     03  FILLER                  PIC X(05).
006500*
