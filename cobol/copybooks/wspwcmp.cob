000100*****************************************************
000200*                                                    *
000300*   RECORD DEFINITION FOR THE LOAD COMPONENT FILE    *
000400*      KEY IS CMP-STATION-NAME + CMP-NAME            *
000500*      (GROUPED BY STATION - FIRST APPEARANCE OF     *
000600*       A STATION NAME SETS ITS PROCESSING ORDER)    *
000700*                                                    *
000800*****************************************************
000900* FILE SIZE 150 BYTES, LINE SEQUENTIAL.
001000*****************************************************
001100*
001200* 06/25/87 RDK - CREATED.
001300* 09/14/89 RDK - CMP-DUTY TABLE ADDED, DEFAULTS TO
001400*                1.000 FOR EVERY HOUR WHEN NOT KEYED.
001500* 04/11/98 RDK - Y2K REVIEW - NO DATE FIELDS, OK.
001600* 11/02/09 THW - REDEFINED CMP-DUTY AS TWO 12-HOUR
001700*                HALVES FOR THE OVERNIGHT SHIFT SHEET.
001800* 02/27/26 JML - CMP-RATED-W WIDENED FROM 9(4)V99
001900*                TO 9(5)V99 FOR THE GENERATOR-FED
002000*                HOSPITALITY HEATER.
002100*
002200 01  PW-COMPONENT-RECORD.
002300     03  CMP-STATION-NAME        PIC X(20).
002400     03  CMP-NAME                PIC X(20).
002500     03  CMP-RATED-W             PIC 9(5)V99.
002600     03  CMP-DUTY-TABLE.
002700         05  CMP-DUTY            PIC 9V999 OCCURS 24.
002800*                                HOURLY DUTY-CYCLE FRACTION, 1-24.
002900*                                DEFAULT 1.000 FOR EVERY HOUR WHEN
003000*                                   THE RECORD IS NOT SUPPLIED.
003100     03  CMP-DUTY-HALVES REDEFINES CMP-DUTY-TABLE.
003200         05  CMP-DUTY-AM         PIC 9V999 OCCURS 12.
003300         05  CMP-DUTY-PM         PIC 9V999 OCCURS 12.
003400*                                   AM/PM HALVES - USED BY THE
003500*                                   OVERNIGHT-OPS SHIFT SHEET, NOT
003600*                                 BY THE ALLOCATION ENGINE ITSELF.
003700     03  FILLER                  PIC X(07).
003800*
