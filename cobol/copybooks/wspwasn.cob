000100*****************************************************
000200*                                                    *
000300*    RECORD DEFINITION FOR THE ASSIGNMENT FILE       *
000400*        KEY IS ASN-STATION-NAME                     *
000500*                                                    *
000600*****************************************************
000700* FILE SIZE 125 BYTES, LINE SEQUENTIAL.  A STATION
000800*  WITH NO RECORD HERE FALLS BACK TO THE POLICY-
000900*  ORDERED DEFAULT SOURCE LIST (SEE PW100 AA050).
001000*****************************************************
001100*
001200* 06/26/87 RDK - CREATED, THREE CANDIDATE SLOTS.
001300* 07/02/93 RDK - WIDENED TO FIVE CANDIDATE SLOTS -
001400*                THE NEW SOLAR TRAILER NEEDS A LONGER
001500*                FALLBACK CHAIN ON CLOUDY WEEKENDS.
001600* 04/11/98 RDK - Y2K REVIEW - NO DATE FIELDS, OK.
001700*
001800 01  PW-ASSIGNMENT-RECORD.
001900     03  ASN-STATION-NAME        PIC X(20).
002000     03  ASN-SOURCE-TABLE.
002100         05  ASN-SOURCE-NAME     PIC X(20) OCCURS 5.
002200*                                   ORDERED CANDIDATE SOURCES.
002300*                                   BLANK SLOT = UNUSED.
002400     03  ASN-SOURCE-LINE REDEFINES ASN-SOURCE-TABLE
002500                                 PIC X(100).
002600*                                COMBINED 100-BYTE VIEW, SPARE -
002700*                                NOT SET OR TESTED BY THIS RUN.
002800     03  FILLER                  PIC X(05).
002900*
