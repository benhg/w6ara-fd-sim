000100*****************************************************
000200*                                                    *
000300*   RECORD DEFINITION FOR THE STATION DUTY FILE      *
000400*        KEY IS DTY-STATION-NAME                     *
000500*                                                    *
000600*****************************************************
000700* FILE SIZE 120 BYTES, LINE SEQUENTIAL.  A STATION
000800*  WITH NO RECORD ON THIS FILE DEFAULTS TO 1.000
000900*  EVERY HOUR (SEE PW000 PARAGRAPH BB025).
001000*****************************************************
001100*
001200* 06/25/87 RDK - CREATED.
001300* 04/11/98 RDK - Y2K REVIEW - NO DATE FIELDS, OK.
001400* 03/30/11 THW - ADDED THE 24-ENTRY CHECK IN PW000;
001500*                A SHORT RECORD HERE NOW ABENDS THE
001600*                RUN RATHER THAN SILENTLY ZERO-FILLING
001700*                THE REMAINING HOURS.
001800*
001900 01  PW-DUTY-RECORD.
002000     03  DTY-STATION-NAME        PIC X(20).
002100     03  DTY-MULT                PIC 9V999 OCCURS 24.
002200*                                   PER-HOUR MULTIPLIER APPLIED TO
002300*                                   THE STATION'S COMPUTED LOAD.
002400     03  FILLER                  PIC X(04).
002500*
