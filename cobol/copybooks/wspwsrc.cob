000100*****************************************************
000200*                                                    *
000300*    RECORD DEFINITION FOR THE POWER SOURCE FILE     *
000400*        KEY IS SRC-NAME (SEQUENTIAL, UNIQUE)        *
000500*                                                    *
000600*****************************************************
000700* FILE SIZE 50 BYTES, LINE SEQUENTIAL (FIELD DAY     *
000800*  SOURCE FILE IS HAND-MAINTAINED BY THE COMMITTEE). *
000900*****************************************************
001000*
001100* 06/22/87 RDK - CREATED.
001200* 08/03/91 RDK - ADDED SRC-VOLTAGE-V, INFO ONLY, NOT
001300*                USED IN THE ALLOCATION PASS.
001400* 04/11/98 RDK - Y2K REVIEW - NO DATE FIELDS ON THIS
001500*                RECORD, NOTHING TO CHANGE.
001600* 07/19/04 THW - SRC-TOTAL-WH WIDENED TO 9(7)V9 FOR
001700*                THE TRAILER BATTERY BANK.
001800* 05/02/26 JML - REDEFINED SRC-TOTAL-WH WITH AN
001900*                8-BYTE PRINT VIEW FOR GENERATOR ROWS.
002000*
002100 01  PW-SOURCE-RECORD.
002200     03  SRC-NAME                PIC X(20).
002300     03  SRC-MAX-POWER-W         PIC 9(5)V99.
002400     03  SRC-VOLTAGE-V           PIC 9(3).
002500*                                   INFORMATIONAL ONLY - NOT USED
002600*                                   IN THE ALLOCATION ENGINE.
002700     03  SRC-ENERGY-FLAG         PIC X(1).
002800*                                   'I' = INFINITE (GENERATOR)
002900*                                   'F' = FINITE   (BATTERY)
003000     03  SRC-TOTAL-WH            PIC 9(7)V9.
003100*                                 MEANINGFUL ONLY WHEN FLAG = 'F'.
003200     03  SRC-TOTAL-WH-R REDEFINES SRC-TOTAL-WH.
003300         05  SRC-TOTAL-WH-CHK    PIC X(8).
003400*                               SPARE ALPHA VIEW FOR THE OPERATOR
003500*                               WORKSHEET PRINT THE COMMITTEE HAS
003600*                               ASKED FOR - NOT SET BY THIS RUN.
003700     03  FILLER                  PIC X(11).
003800*
