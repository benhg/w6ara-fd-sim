000100*****************************************************************
000200*                                                                *
000300*            FIELD DAY POWER ALLOCATION - MAIN DRIVER           *
000400*        CEDAR RIDGE AMATEUR RADIO SOCIETY (K8CR) - W04         *
000500*                                                                *
000600*  READS THE SOURCES, COMPONENTS, DUTY AND ASSIGNMENT FILES,    *
000700*  BUILDS THE 24-HOUR STATION DEMAND MATRIX, CALLS PW100 TO     *
000800*  ALLOCATE THAT DEMAND TO SOURCES, AND PRINTS THE SUMMARY      *
000900*  REPORT FOR THE FIELD DAY CHAIRMAN.                           *
001000*                                                                *
001100*****************************************************************
001200*
001300 IDENTIFICATION DIVISION.
001400*
001500 PROGRAM-ID.              PW000.
001600 AUTHOR.                  R D KOVACS.
001700 INSTALLATION.            CEDAR RIDGE AMATEUR RADIO SOCIETY.
001800 DATE-WRITTEN.            06/20/87.
001900 DATE-COMPILED.
002000 SECURITY.                UNCLASSIFIED.
002100*
002200*****************************************************************
002300*  C H A N G E   L O G                                          *
002400*****************************************************************
002500* 06/20/87 RDK - CREATED FOR THE FIRST K8CR FIELD DAY USING A
002600*                GENERATOR-ONLY SITE (NO BATTERY SOURCES YET).
002700* 07/01/87 RDK - ADDED THE COMPONENT / DUTY / ASSIGNMENT FILES,
002800*                REPLACING THE SINGLE HARD-CODED STATION TABLE.
002900* 08/03/91 RDK - BATTERY SOURCES ADDED (F150 AND THE OLD TROJAN
003000*                GOLF-CART PACK) - SRC-ENERGY-FLAG AND THE
003100*                REMAINING-ENERGY BUDGET INTRODUCED.
003200* 09/14/89 RDK - STATION DUTY MULTIPLIER FILE ADDED PER THE
003300*                COMMITTEE'S SHIFT-SHARING REQUEST.
003400* 07/02/93 RDK - ASSIGNMENT FILE WIDENED TO FIVE CANDIDATE
003500*                SOURCE SLOTS FOR THE NEW SOLAR TRAILER.
003600* 04/11/98 RDK - Y2K REVIEW.  NO DATE-BEARING FIELDS ANYWHERE IN
003700*                THIS SUITE - NOTHING TO CONVERT.  FILED AS
003800*                COMPLETE UNDER TICKET K8CR-Y2K-014.
003900* 03/30/11 THW - ADDED THE 24-ENTRY CHECK ON THE DUTY FILE (SEE
004000*                BB033) - A SHORT RECORD USED TO SILENTLY ZERO-
004100*                FILL THE REMAINING HOURS AND NOBODY NOTICED
004200*                UNTIL THE DIGITAL STATION WENT DARK AT 1800Z.
004300* 07/19/04 THW - SUMMARY REPORT SOURCE-USED / PEAK-WATTS COLUMNS
004400*                ADDED FOR THE POST-EVENT GENERATOR FUEL REPORT.
004500* 11/02/09 THW - AM/PM DUTY HALVES ADDED FOR THE OVERNIGHT SHIFT
004600*                SHEET (NOT USED BY THIS PROGRAM DIRECTLY).
004700* 02/27/26 JML - CMP-RATED-W WIDENED FOR THE HOSPITALITY HEATER.
004800* 05/02/26 JML - MOVED THE ALLOCATION LOOP OUT TO A CALLED
004900*                SUBPROGRAM (PW100) SO THE BATTERY-ORDERING
005000*                POLICY COULD BE SWAPPED WITHOUT RECOMPILING
005100*                THIS DRIVER - REQUEST FROM THE OPS COMMITTEE
005200*                AFTER THE 2025 BATTERY-FIRST EXPERIMENT.
005300* 05/09/26 JML - CHAINING PARAMETER ADDED SO PW100'S ORDERING
005400*                POLICY CAN BE SET FROM THE RUN DECK INSTEAD OF
005500*                A RECOMPILE.  DEFAULTS TO BATTERY-LAST.
005600*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.         K8CR-VAX.
006000 OBJECT-COMPUTER.         K8CR-VAX.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS PW-ENERGY-FLAG-CLASS IS "I" "F"
006400     SWITCH-0 IS PW-TRACE-SWITCH
006500         ON STATUS IS PW-TRACE-ON
006600         OFF STATUS IS PW-TRACE-OFF.
006700*
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT SOURCES-FILE    ASSIGN TO "PWSOURCE"
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS FS-SOURCES.
007300     SELECT COMPONENTS-FILE ASSIGN TO "PWCOMPNT"
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS FS-COMPONENTS.
007600     SELECT DUTY-FILE       ASSIGN TO "PWDUTY"
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS FS-DUTY.
007900     SELECT ASSIGN-FILE     ASSIGN TO "PWASSIGN"
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS FS-ASSIGN.
008200     SELECT REPORT-FILE     ASSIGN TO "PWREPORT"
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS FS-REPORT.
008500*
008600 DATA DIVISION.
008700 FILE SECTION.
008800*
008900 FD  SOURCES-FILE
009000     LABEL RECORDS ARE STANDARD.
009100     COPY "WSPWSRC.COB".
009200*
009300 FD  COMPONENTS-FILE
009400     LABEL RECORDS ARE STANDARD.
009500     COPY "WSPWCMP.COB".
009600*
009700 FD  DUTY-FILE
009800     LABEL RECORDS ARE STANDARD.
009900     COPY "WSPWDTY.COB".
010000*
010100 FD  ASSIGN-FILE
010200     LABEL RECORDS ARE STANDARD.
010300     COPY "WSPWASN.COB".
010400*
010500 FD  REPORT-FILE
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 80 CHARACTERS.
010800 01  PW-REPORT-RECORD          PIC X(80).
010900*
011000 WORKING-STORAGE SECTION.
011100*
011200 77  WS-PROG-NAME               PIC X(15) VALUE "PW000 (1.5.00)".
011300 77  WS-POLICY-CODE             PIC X(13) VALUE "BATTERY-LAST".
011400*
011500 01  WS-FILE-STATUS.
011600     03  FS-SOURCES             PIC XX.
011700     03  FS-COMPONENTS          PIC XX.
011800     03  FS-DUTY                PIC XX.
011900     03  FS-ASSIGN              PIC XX.
012000     03  FS-REPORT              PIC XX.
012100     03  FILLER                 PIC X(02).
012200 01  WS-FILE-STATUS-R REDEFINES WS-FILE-STATUS.
012300     03  FS-ALL-STATUS          PIC X(10).
012400     03  FILLER                 PIC X(02).
012500*
012600 01  WS-SWITCHES.
012700     03  WS-SOURCES-EOF-SW      PIC X VALUE "N".
012800         88  WS-SOURCES-EOF     VALUE "Y".
012900     03  WS-COMPONENTS-EOF-SW   PIC X VALUE "N".
013000         88  WS-COMPONENTS-EOF  VALUE "Y".
013100     03  WS-DUTY-EOF-SW         PIC X VALUE "N".
013200         88  WS-DUTY-EOF        VALUE "Y".
013300     03  WS-ASSIGN-EOF-SW       PIC X VALUE "N".
013400         88  WS-ASSIGN-EOF      VALUE "Y".
013500     03  FILLER                 PIC X(03).
013600*
013700 01  WS-COUNTERS.
013800     03  WS-SOURCE-COUNT        PIC 99      COMP VALUE ZERO.
013900     03  WS-STATION-COUNT       PIC 99      COMP VALUE ZERO.
014000     03  WS-HOUR-SUB            PIC 99      COMP.
014100     03  WS-SRC-SUB             PIC 99      COMP.
014200     03  WS-STA-SUB             PIC 99      COMP.
014300     03  WS-CAND-SUB            PIC 99      COMP.
014400     03  WS-FOUND-SUB           PIC 99      COMP.
014500     03  FILLER                 PIC X(02).
014600*
014700 01  WS-TEMP-FIGURES.
014800     03  WS-TEMP-PRODUCT        PIC S9(6)V99 COMP-3.
014900     03  FILLER                 PIC X(05).
015000*
015100 01  WS-FATAL-MESSAGE           PIC X(60).
015200*
015300 01  PW-SOURCE-TABLE.
015400     COPY "WSPWSRT.COB".
015500*
015600 01  PW-STATION-TABLE.
015700     COPY "WSPWSTA.COB".
015800*
015900 01  PW-CALL-DATA.
016000     COPY "WSPWCAL.COB".
016100*
016200 01  WS-REPORT-UNMET-LINE.
016300     03  FILLER                 PIC X(32) VALUE
016400         "UNMET LOAD (WH ACROSS HORIZON): ".
016500     03  WS-RPT-UNMET-WH        PIC ZZZZZ9.9.
016600     03  FILLER                 PIC X(40) VALUE SPACES.
016700 01  WS-REPORT-UNMET-LINE-R REDEFINES WS-REPORT-UNMET-LINE.
016800     03  WS-RPT-UNMET-CHK       PIC X(80).
016900*                           FLAT 80-BYTE VIEW USED TO CONFIRM THE
017000*                           LINE IS BUILT TO THE FULL PRINT WIDTH
017100*                           BEFORE EE000 WRITES IT - SAME HABIT AS
017200*                           THE OLD PAYROLL REGISTER.
017300*
017400 01  WS-REPORT-SOURCE-LINE.
017500     03  FILLER                 PIC X(2)  VALUE "- ".
017600     03  WS-RPT-SOURCE-NAME     PIC X(20).
017700     03  FILLER                 PIC X(3)  VALUE " : ".
017800     03  WS-RPT-USED-WH         PIC ZZZZZZ9.9.
017900     03  FILLER                 PIC X(15) VALUE " WH USED, PEAK ".
018000     03  WS-RPT-PEAK-W          PIC ZZZZ9.9.
018100     03  FILLER                 PIC X(2)  VALUE " W".
018200     03  FILLER                 PIC X(22) VALUE SPACES.
018300 01  WS-REPORT-SOURCE-LINE-R REDEFINES WS-REPORT-SOURCE-LINE.
018400     03  WS-RPT-SOURCE-CHK      PIC X(80).
018500*                               SAME FLAT-VIEW HABIT AS ABOVE.
018600*
018700 LINKAGE SECTION.
018800*
018900 01  PW-POLICY-ARG              PIC X(13).
019000*
019100 PROCEDURE DIVISION CHAINING PW-POLICY-ARG.
019200*
019300 AA000-MAINLINE.
019400     PERFORM AA010-INITIALIZE      THRU AA010-EXIT.
019500     PERFORM BB010-LOAD-SOURCES    THRU BB010-EXIT.
019600     PERFORM BB020-LOAD-COMPONENTS THRU BB020-EXIT.
019700     PERFORM BB030-LOAD-DUTY       THRU BB030-EXIT.
019800     PERFORM BB040-LOAD-ASSIGNMENTS THRU BB040-EXIT.
019900     PERFORM CC000-COMPUTE-DEMAND  THRU CC000-EXIT.
020000     PERFORM DD000-RUN-ALLOCATION  THRU DD000-EXIT.
020100     PERFORM EE000-WRITE-REPORT    THRU EE000-EXIT.
020200     PERFORM ZZ000-TERMINATE       THRU ZZ000-EXIT.
020300     STOP RUN.
020400 AA000-EXIT.
020500     EXIT.
020600*
020700*****************************************************
020800*  AA010 - OPEN FILES, SET THE POLICY CODE, CLEAR    *
020900*  THE WORKING TABLES.  05/09/26 JML.                *
021000*****************************************************
021100 AA010-INITIALIZE.
021200     IF       PW-POLICY-ARG = SPACES
021300              MOVE "BATTERY-LAST" TO WS-POLICY-CODE
021400     ELSE
021500              MOVE PW-POLICY-ARG TO WS-POLICY-CODE
021600     END-IF.
021700     OPEN     INPUT SOURCES-FILE.
021800     IF       FS-SOURCES NOT = "00"
021900              MOVE "UNABLE TO OPEN SOURCES FILE"
022000                  TO WS-FATAL-MESSAGE
022100              PERFORM ZZ900-ABEND THRU ZZ900-EXIT
022200     END-IF.
022300     OPEN     INPUT COMPONENTS-FILE.
022400     IF       FS-COMPONENTS NOT = "00"
022500              MOVE "UNABLE TO OPEN COMPONENTS FILE"
022600                  TO WS-FATAL-MESSAGE
022700              PERFORM ZZ900-ABEND THRU ZZ900-EXIT
022800     END-IF.
022900     OPEN     INPUT DUTY-FILE.
023000     IF       FS-DUTY NOT = "00"
023100              MOVE "UNABLE TO OPEN DUTY FILE"
023200                  TO WS-FATAL-MESSAGE
023300              PERFORM ZZ900-ABEND THRU ZZ900-EXIT
023400     END-IF.
023500     OPEN     INPUT ASSIGN-FILE.
023600     IF       FS-ASSIGN NOT = "00"
023700              MOVE "UNABLE TO OPEN ASSIGN FILE"
023800                  TO WS-FATAL-MESSAGE
023900              PERFORM ZZ900-ABEND THRU ZZ900-EXIT
024000     END-IF.
024100     OPEN     OUTPUT REPORT-FILE.
024200     IF       FS-REPORT NOT = "00"
024300              MOVE "UNABLE TO OPEN REPORT FILE"
024400                  TO WS-FATAL-MESSAGE
024500              PERFORM ZZ900-ABEND THRU ZZ900-EXIT
024600     END-IF.
024700     INITIALIZE PW-SOURCE-TABLE PW-STATION-TABLE PW-CALL-DATA.
024800     MOVE     ZERO TO WS-SOURCE-COUNT WS-STATION-COUNT.
024900 AA010-EXIT.
025000     EXIT.
025100*
025200*****************************************************
025300*  BB010 - LOAD THE SOURCES FILE INTO PW-SOURCE-     *
025400*  TABLE.  08/03/91 RDK - ADDED THE ENERGY-FLAG      *
025500*  CLASS CHECK BELOW AFTER A MIS-KEYED SOURCE FILE   *
025600*  PUT THE TROJAN PACK'S FLAG IN THE VOLTAGE COLUMN.  *
025700*****************************************************
025800 BB010-LOAD-SOURCES.
025900     PERFORM BB011-READ-SOURCE-REC THRU BB011-EXIT.
026000     PERFORM BB012-PROCESS-SOURCE  THRU BB012-EXIT
026100         UNTIL WS-SOURCES-EOF.
026200 BB010-EXIT.
026300     EXIT.
026400*
026500 BB011-READ-SOURCE-REC.
026600     READ     SOURCES-FILE
026700         AT END MOVE "Y" TO WS-SOURCES-EOF-SW
026800     END-READ.
026900 BB011-EXIT.
027000     EXIT.
027100*
027200 BB012-PROCESS-SOURCE.
027300     ADD      1 TO WS-SOURCE-COUNT.
027400     SET      SRC-IDX TO WS-SOURCE-COUNT.
027500     MOVE CORRESPONDING PW-SOURCE-RECORD
027600         TO PW-SOURCE-ENTRY (SRC-IDX).
027700     IF       SRC-ENERGY-FLAG (SRC-IDX)
027800                  IS NOT PW-ENERGY-FLAG-CLASS
027900              STRING "BAD ENERGY FLAG ON SOURCE '"
028000                         DELIMITED BY SIZE
028100                     SRC-NAME (SRC-IDX) DELIMITED BY SPACES
028200                     "'" DELIMITED BY SIZE
028300                  INTO WS-FATAL-MESSAGE
028400              PERFORM ZZ900-ABEND THRU ZZ900-EXIT
028500     END-IF.
028600     MOVE     SRC-TOTAL-WH (SRC-IDX) TO SRC-REMAIN-NOW (SRC-IDX).
028700     PERFORM  BB013-INIT-SOURCE-HOUR THRU BB013-EXIT
028800         VARYING WS-HOUR-SUB FROM 1 BY 1 UNTIL WS-HOUR-SUB > 24.
028900     PERFORM  BB011-READ-SOURCE-REC THRU BB011-EXIT.
029000 BB012-EXIT.
029100     EXIT.
029200*
029300 BB013-INIT-SOURCE-HOUR.
029400     MOVE     ZERO TO SRC-HOUR-POWER  (SRC-IDX, WS-HOUR-SUB).
029500     MOVE     ZERO TO SRC-HOUR-REMAIN (SRC-IDX, WS-HOUR-SUB).
029600 BB013-EXIT.
029700     EXIT.
029800*
029900*****************************************************
030000*  BB020 - LOAD THE COMPONENTS FILE, BUILDING THE    *
030100*  STATION TABLE IN STATION FIRST-APPEARANCE ORDER   *
030200*  (07/01/87 RDK) AND ACCUMULATING EACH COMPONENT'S  *
030300*  WATTS X DUTY INTO THAT STATION'S RAW HOURLY LOAD. *
030400*****************************************************
030500 BB020-LOAD-COMPONENTS.
030600     PERFORM BB021-READ-COMPONENT-REC THRU BB021-EXIT.
030700     PERFORM BB022-PROCESS-COMPONENT  THRU BB022-EXIT
030800         UNTIL WS-COMPONENTS-EOF.
030900 BB020-EXIT.
031000     EXIT.
031100*
031200 BB021-READ-COMPONENT-REC.
031300     READ     COMPONENTS-FILE
031400         AT END MOVE "Y" TO WS-COMPONENTS-EOF-SW
031500     END-READ.
031600 BB021-EXIT.
031700     EXIT.
031800*
031900 BB022-PROCESS-COMPONENT.
032000     PERFORM  BB023-FIND-OR-ADD-STATION THRU BB023-EXIT.
032100     PERFORM  BB024-ACCUMULATE-COMPONENT THRU BB024-EXIT
032200         VARYING WS-HOUR-SUB FROM 1 BY 1 UNTIL WS-HOUR-SUB > 24.
032300     PERFORM  BB021-READ-COMPONENT-REC THRU BB021-EXIT.
032400 BB022-EXIT.
032500     EXIT.
032600*
032700 BB023-FIND-OR-ADD-STATION.
032800     MOVE     ZERO TO WS-FOUND-SUB.
032900     PERFORM  BB023-TEST-STATION THRU BB023-TEST-EXIT
033000         VARYING STA-IDX FROM 1 BY 1
033100         UNTIL STA-IDX > WS-STATION-COUNT.
033200     IF       WS-FOUND-SUB = ZERO
033300              ADD 1 TO WS-STATION-COUNT
033400              SET STA-IDX TO WS-STATION-COUNT
033500              MOVE CMP-STATION-NAME TO STA-NAME (STA-IDX)
033600              MOVE "N" TO STA-HAS-ASSIGNMENT (STA-IDX)
033700              MOVE ZERO TO STA-CANDIDATE-COUNT (STA-IDX)
033800              PERFORM BB025-INIT-STATION-HOUR THRU BB025-EXIT
033900                  VARYING WS-HOUR-SUB FROM 1 BY 1
034000                  UNTIL WS-HOUR-SUB > 24
034100     ELSE
034200              SET STA-IDX TO WS-FOUND-SUB
034300     END-IF.
034400 BB023-EXIT.
034500     EXIT.
034600*
034700 BB023-TEST-STATION.
034800     IF       STA-NAME (STA-IDX) = CMP-STATION-NAME
034900              MOVE STA-IDX TO WS-FOUND-SUB
035000     END-IF.
035100 BB023-TEST-EXIT.
035200     EXIT.
035300*
035400 BB024-ACCUMULATE-COMPONENT.
035500     COMPUTE  WS-TEMP-PRODUCT ROUNDED =
035600                  CMP-RATED-W * CMP-DUTY (WS-HOUR-SUB).
035700     ADD      WS-TEMP-PRODUCT
035800         TO   STA-DEMAND-HOUR (STA-IDX, WS-HOUR-SUB).
035900 BB024-EXIT.
036000     EXIT.
036100*
036200 BB025-INIT-STATION-HOUR.
036300     MOVE     1.000 TO STA-DUTY-MULT   (STA-IDX, WS-HOUR-SUB).
036400     MOVE     ZERO  TO STA-DEMAND-HOUR (STA-IDX, WS-HOUR-SUB).
036500 BB025-EXIT.
036600     EXIT.
036700*
036800*****************************************************
036900*  BB030 - LOAD THE STATION DUTY FILE, OVERRIDING    *
037000*  THE 1.000 DEFAULT SET IN BB025 FOR STATIONS THAT  *
037100*  HAVE A RECORD HERE.  03/30/11 THW - BB033 ABENDS  *
037200*  THE RUN ON A SHORT RECORD INSTEAD OF ZERO-FILLING.*
037300*****************************************************
037400 BB030-LOAD-DUTY.
037500     PERFORM BB031-READ-DUTY-REC THRU BB031-EXIT.
037600     PERFORM BB032-PROCESS-DUTY  THRU BB032-EXIT
037700         UNTIL WS-DUTY-EOF.
037800 BB030-EXIT.
037900     EXIT.
038000*
038100 BB031-READ-DUTY-REC.
038200     READ     DUTY-FILE
038300         AT END MOVE "Y" TO WS-DUTY-EOF-SW
038400     END-READ.
038500 BB031-EXIT.
038600     EXIT.
038700*
038800 BB032-PROCESS-DUTY.
038900     PERFORM  BB033-VALIDATE-DUTY-ENTRY THRU BB033-EXIT
039000         VARYING WS-HOUR-SUB FROM 1 BY 1
039100         UNTIL WS-HOUR-SUB > 24.
039200     MOVE     ZERO TO WS-FOUND-SUB.
039300     PERFORM  BB034-TEST-DUTY-STATION THRU BB034-EXIT
039400         VARYING STA-IDX FROM 1 BY 1
039500         UNTIL STA-IDX > WS-STATION-COUNT.
039600     IF       WS-FOUND-SUB NOT = ZERO
039700              SET STA-IDX TO WS-FOUND-SUB
039800              PERFORM BB035-APPLY-DUTY-MULT THRU BB035-EXIT
039900                  VARYING WS-HOUR-SUB FROM 1 BY 1
040000                  UNTIL WS-HOUR-SUB > 24
040100     END-IF.
040200     PERFORM  BB031-READ-DUTY-REC THRU BB031-EXIT.
040300 BB032-EXIT.
040400     EXIT.
040500*
040600 BB033-VALIDATE-DUTY-ENTRY.
040700     IF       DTY-MULT (WS-HOUR-SUB) NOT NUMERIC
040800              MOVE "STATION DUTY RECORD DOES NOT HAVE 24 ENTRIES"
040900                  TO WS-FATAL-MESSAGE
041000              PERFORM ZZ900-ABEND THRU ZZ900-EXIT
041100     END-IF.
041200 BB033-EXIT.
041300     EXIT.
041400*
041500 BB034-TEST-DUTY-STATION.
041600     IF       STA-NAME (STA-IDX) = DTY-STATION-NAME
041700              MOVE STA-IDX TO WS-FOUND-SUB
041800     END-IF.
041900 BB034-EXIT.
042000     EXIT.
042100*
042200 BB035-APPLY-DUTY-MULT.
042300     MOVE     DTY-MULT (WS-HOUR-SUB)
042400         TO   STA-DUTY-MULT (STA-IDX, WS-HOUR-SUB).
042500 BB035-EXIT.
042600     EXIT.
042700*
042800*****************************************************
042900*  BB040 - LOAD THE ASSIGNMENT FILE.  A STATION WITH *
043000*  NO RECORD HERE KEEPS STA-HAS-ASSIGNMENT = "N" AND *
043100*  PW100 FALLS BACK TO THE POLICY-ORDERED DEFAULT     *
043200*  LIST.  AN ASSIGNMENT NAMING A STATION THIS RUN     *
043300*  NEVER SAW ON THE COMPONENTS FILE IS SIMPLY         *
043400*  IGNORED HERE - PW100 IS THE ONE THAT CATCHES AN    *
043500*  ASSIGNMENT NAMING AN UNKNOWN SOURCE (SEE AA100).   *
043600*****************************************************
043700 BB040-LOAD-ASSIGNMENTS.
043800     PERFORM BB041-READ-ASSIGN-REC THRU BB041-EXIT.
043900     PERFORM BB042-PROCESS-ASSIGN  THRU BB042-EXIT
044000         UNTIL WS-ASSIGN-EOF.
044100 BB040-EXIT.
044200     EXIT.
044300*
044400 BB041-READ-ASSIGN-REC.
044500     READ     ASSIGN-FILE
044600         AT END MOVE "Y" TO WS-ASSIGN-EOF-SW
044700     END-READ.
044800 BB041-EXIT.
044900     EXIT.
045000*
045100 BB042-PROCESS-ASSIGN.
045200     MOVE     ZERO TO WS-FOUND-SUB.
045300     PERFORM  BB043-TEST-ASSIGN-STATION THRU BB043-EXIT
045400         VARYING STA-IDX FROM 1 BY 1
045500         UNTIL STA-IDX > WS-STATION-COUNT.
045600     IF       WS-FOUND-SUB NOT = ZERO
045700              SET STA-IDX TO WS-FOUND-SUB
045800              MOVE "Y" TO STA-HAS-ASSIGNMENT (STA-IDX)
045900              MOVE ZERO TO STA-CANDIDATE-COUNT (STA-IDX)
046000              PERFORM BB044-COPY-CANDIDATE THRU BB044-EXIT
046100                  VARYING WS-CAND-SUB FROM 1 BY 1
046200                  UNTIL WS-CAND-SUB > 5
046300     END-IF.
046400     PERFORM  BB041-READ-ASSIGN-REC THRU BB041-EXIT.
046500 BB042-EXIT.
046600     EXIT.
046700*
046800 BB043-TEST-ASSIGN-STATION.
046900     IF       STA-NAME (STA-IDX) = ASN-STATION-NAME
047000              MOVE STA-IDX TO WS-FOUND-SUB
047100     END-IF.
047200 BB043-EXIT.
047300     EXIT.
047400*
047500 BB044-COPY-CANDIDATE.
047600     IF       ASN-SOURCE-NAME (WS-CAND-SUB) NOT = SPACES
047700              ADD 1 TO STA-CANDIDATE-COUNT (STA-IDX)
047800              MOVE ASN-SOURCE-NAME (WS-CAND-SUB)
047900                  TO STA-CANDIDATE-NAME
048000                      (STA-IDX, STA-CANDIDATE-COUNT (STA-IDX))
048100     END-IF.
048200 BB044-EXIT.
048300     EXIT.
048400*
048500*****************************************************
048600*  CC000 - APPLY EACH STATION'S DUTY MULTIPLIER TO   *
048700*  ITS ACCUMULATED RAW COMPONENT LOAD, HOUR BY HOUR, *
048800*  FINISHING THE LOAD-COMPUTATION PASS.  09/14/89 RDK.*
048900*****************************************************
049000 CC000-COMPUTE-DEMAND.
049100     PERFORM  CC010-APPLY-STATION-MULT THRU CC010-EXIT
049200         VARYING WS-STA-SUB FROM 1 BY 1
049300             UNTIL WS-STA-SUB > WS-STATION-COUNT.
049400 CC000-EXIT.
049500     EXIT.
049600*
049700 CC010-APPLY-STATION-MULT.
049800     SET      STA-IDX TO WS-STA-SUB.
049900     PERFORM  CC020-APPLY-HOUR-MULT THRU CC020-EXIT
050000         VARYING WS-HOUR-SUB FROM 1 BY 1 UNTIL WS-HOUR-SUB > 24.
050100 CC010-EXIT.
050200     EXIT.
050300*
050400 CC020-APPLY-HOUR-MULT.
050500     COMPUTE  STA-DEMAND-HOUR (STA-IDX, WS-HOUR-SUB) ROUNDED =
050600                  STA-DEMAND-HOUR (STA-IDX, WS-HOUR-SUB) *
050700                  STA-DUTY-MULT   (STA-IDX, WS-HOUR-SUB).
050800 CC020-EXIT.
050900     EXIT.
051000*
051100*****************************************************
051200*  DD000 - HAND THE DEMAND MATRIX AND THE SOURCE /   *
051300*  STATION TABLES TO PW100 FOR ALLOCATION.  ABENDS    *
051400*  ON AN ASSIGNMENT NAMING A SOURCE THAT NEVER        *
051500*  APPEARED ON THE SOURCES FILE.  05/02/26 JML.       *
051600*****************************************************
051700 DD000-RUN-ALLOCATION.
051800     MOVE     WS-POLICY-CODE   TO CAL-POLICY-CODE.
051900     MOVE     WS-SOURCE-COUNT  TO CAL-SOURCE-COUNT.
052000     MOVE     WS-STATION-COUNT TO CAL-STATION-COUNT.
052100     MOVE     ZERO TO CAL-UNMET-TOTAL.
052200     PERFORM  DD010-CLEAR-UNMET-HOUR THRU DD010-EXIT
052300         VARYING WS-HOUR-SUB FROM 1 BY 1 UNTIL WS-HOUR-SUB > 24.
052400     MOVE     "N" TO CAL-ABEND-FLAG.
052500     IF       PW-TRACE-ON
052600              DISPLAY "PW000 - CALLING PW100, POLICY="
052700                  CAL-POLICY-CODE
052800     END-IF.
052900     CALL     "PW100" USING PW-CALL-DATA
053000                            PW-SOURCE-TABLE
053100                            PW-STATION-TABLE.
053200     IF       CAL-ABEND-FLAG = "Y"
053300              STRING "ASSIGNMENT FOR STATION '" DELIMITED BY SIZE
053400                     CAL-ABEND-STATION DELIMITED BY SPACES
053500                     "' NAMES UNKNOWN SOURCE '" DELIMITED BY SIZE
053600                     CAL-ABEND-SOURCE DELIMITED BY SPACES
053700                     "'" DELIMITED BY SIZE
053800                  INTO WS-FATAL-MESSAGE
053900              PERFORM ZZ900-ABEND THRU ZZ900-EXIT
054000     END-IF.
054100 DD000-EXIT.
054200     EXIT.
054300*
054400 DD010-CLEAR-UNMET-HOUR.
054500     MOVE     ZERO TO CAL-UNMET-HOUR (WS-HOUR-SUB).
054600 DD010-EXIT.
054700     EXIT.
054800*
054900*****************************************************
055000*  EE000 - SUM EACH SOURCE'S 24-HOUR SCHEDULE FOR    *
055100*  THE REPORT, THEN PRINT THE SUMMARY.  FIRST LINE   *
055200*  IS ADVANCED PAST THE TOP OF FORM SO THE REPORT    *
055300*  ALWAYS STARTS AT THE HEAD OF A FRESH SHEET.        *
055400*  07/19/04 THW.                                      *
055500*****************************************************
055600 EE000-WRITE-REPORT.
055700     MOVE     CAL-UNMET-TOTAL TO WS-RPT-UNMET-WH.
055800     WRITE    PW-REPORT-RECORD FROM WS-REPORT-UNMET-LINE
055900         AFTER ADVANCING C01.
056000     PERFORM  EE010-WRITE-SOURCE-LINE THRU EE010-EXIT
056100         VARYING WS-SRC-SUB FROM 1 BY 1
056200             UNTIL WS-SRC-SUB > WS-SOURCE-COUNT.
056300 EE000-EXIT.
056400     EXIT.
056500*
056600 EE010-WRITE-SOURCE-LINE.
056700     SET      SRC-IDX TO WS-SRC-SUB.
056800     PERFORM  EE011-SUM-SOURCE-HOURS THRU EE011-EXIT.
056900     MOVE     SRC-NAME    (SRC-IDX) TO WS-RPT-SOURCE-NAME.
057000     MOVE     SRC-USED-WH (SRC-IDX) TO WS-RPT-USED-WH.
057100     MOVE     SRC-PEAK-W  (SRC-IDX) TO WS-RPT-PEAK-W.
057200     WRITE    PW-REPORT-RECORD FROM WS-REPORT-SOURCE-LINE
057300         AFTER ADVANCING 1 LINE.
057400 EE010-EXIT.
057500     EXIT.
057600*
057700 EE011-SUM-SOURCE-HOURS.
057800     MOVE     ZERO TO SRC-USED-WH (SRC-IDX).
057900     MOVE     ZERO TO SRC-PEAK-W  (SRC-IDX).
058000     PERFORM  EE012-ACCUMULATE-HOUR THRU EE012-EXIT
058100         VARYING WS-HOUR-SUB FROM 1 BY 1 UNTIL WS-HOUR-SUB > 24.
058200 EE011-EXIT.
058300     EXIT.
058400*
058500 EE012-ACCUMULATE-HOUR.
058600     ADD      SRC-HOUR-POWER (SRC-IDX, WS-HOUR-SUB)
058700         TO SRC-USED-WH (SRC-IDX).
058800     IF       SRC-HOUR-POWER (SRC-IDX, WS-HOUR-SUB)
058900                  > SRC-PEAK-W (SRC-IDX)
059000              MOVE SRC-HOUR-POWER (SRC-IDX, WS-HOUR-SUB)
059100                  TO SRC-PEAK-W (SRC-IDX)
059200     END-IF.
059300 EE012-EXIT.
059400     EXIT.
059500*
059600*****************************************************
059700*  ZZ000 - NORMAL END OF JOB.                         *
059800*****************************************************
059900 ZZ000-TERMINATE.
060000     CLOSE    SOURCES-FILE COMPONENTS-FILE DUTY-FILE
060100              ASSIGN-FILE REPORT-FILE.
060200 ZZ000-EXIT.
060300     EXIT.
060400*
060500*****************************************************
060600*  ZZ900 - FATAL ERROR.  DISPLAY THE MESSAGE, CLOSE  *
060700*  WHATEVER IS OPEN, AND STOP.  NO FILE IS LEFT HALF *
060800*  WRITTEN ON AN ABEND - THE REPORT FILE IS ONLY      *
060900*  EVER WRITTEN BY EE000, WHICH RUNS LAST.            *
061000*****************************************************
061100 ZZ900-ABEND.
061200     DISPLAY  "PW000 FATAL ERROR - " WS-FATAL-MESSAGE.
061300     CLOSE    SOURCES-FILE COMPONENTS-FILE DUTY-FILE
061400              ASSIGN-FILE REPORT-FILE.
061500     STOP     RUN.
061600 ZZ900-EXIT.
061700     EXIT.
061800*
