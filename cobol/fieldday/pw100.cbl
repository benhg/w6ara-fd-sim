000100*****************************************************************
000200*                                                                *
000300*            FIELD DAY POWER ALLOCATION - ALLOCATION ENGINE     *
000400*        CEDAR RIDGE AMATEUR RADIO SOCIETY (K8CR) - W04         *
000500*                                                                *
000600*  CALLED FROM PW000 AFTER THE DEMAND MATRIX IS BUILT.  WALKS   *
000700*  THE 24 HOURS, STATION BY STATION, CANDIDATE SOURCE BY        *
000800*  CANDIDATE SOURCE, SCHEDULING POWER AGAINST EACH SOURCE'S     *
000900*  HOURLY HEADROOM AND REMAINING ENERGY BUDGET.  RETURNS THE    *
001000*  FILLED-IN SOURCE/STATION TABLES AND THE UNMET-LOAD RESULT    *
001100*  TO PW000 THROUGH THE SHARED LINKAGE COPYBOOKS.               *
001200*                                                                *
001300*****************************************************************
001400*
001500 IDENTIFICATION DIVISION.
001600*
001700 PROGRAM-ID.              PW100.
001800 AUTHOR.                  R D KOVACS.
001900 INSTALLATION.            CEDAR RIDGE AMATEUR RADIO SOCIETY.
002000 DATE-WRITTEN.            05/02/26.
002100 DATE-COMPILED.
002200 SECURITY.                UNCLASSIFIED.
002300*
002400*****************************************************************
002500*  C H A N G E   L O G                                          *
002600*****************************************************************
002700* 05/02/26 JML - SPLIT OUT OF PW000 SO THE SOURCE-ORDERING
002800*                POLICY COULD BE SWAPPED WITHOUT RECOMPILING THE
002900*                MAIN DRIVER - REQUEST FROM THE OPS COMMITTEE
003000*                AFTER THE 2025 BATTERY-FIRST EXPERIMENT.
003100* 05/05/26 JML - ADDED AA050-BUILD-DEFAULT-ORDER AND THE
003200*                "BATTERY-FIRST" POLICY VALUE - ONLY "BATTERY-
003300*                LAST" EXISTED AT FIRST CUT.
003400* 05/09/26 JML - UNKNOWN-SOURCE-ON-ASSIGNMENT NOW ABENDS BACK TO
003500*                PW000 VIA CAL-ABEND-FLAG INSTEAD OF THIS PROGRAM
003600*                DISPLAYING ITS OWN MESSAGE AND STOPPING COLD -
003700*                PW000 OWNS ALL OPERATOR MESSAGES NOW.
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.         K8CR-VAX.
004200 OBJECT-COMPUTER.         K8CR-VAX.
004300 SPECIAL-NAMES.
004400     SWITCH-0 IS PW-TRACE-SWITCH
004500         ON STATUS IS PW-TRACE-ON
004600         OFF STATUS IS PW-TRACE-OFF.
004700*
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000*
005100 77  WS-PROG-NAME               PIC X(15) VALUE "PW100 (1.3.00)".
005200*
005300 01  WS-SUBSCRIPTS.
005400     03  WS-HOUR-SUB            PIC 99      COMP.
005500     03  WS-STA-SUB             PIC 99      COMP.
005600     03  WS-CAND-SUB            PIC 99      COMP.
005700     03  WS-SRC-SUB             PIC 99      COMP.
005800     03  WS-FOUND-SUB           PIC 99      COMP.
005900     03  WS-ORDER-SUB           PIC 99      COMP.
006000     03  FILLER                 PIC X(02).
006100*
006200 01  WS-CANDIDATE-LIST.
006300     03  WS-CAND-COUNT          PIC 99      COMP.
006400     03  WS-CAND-SOURCE-SUB     PIC 99      COMP OCCURS 10.
006500*                           SUBSCRIPTS INTO PW-SOURCE-ENTRY, NOT
006600*                           SOURCE NAMES - RESOLVED ONCE PER
006700*                           STATION PER HOUR BY AA110.
006800     03  FILLER                 PIC X(02).
006900*
007000 01  WS-DEFAULT-ORDER.
007100     03  WS-DEFAULT-COUNT       PIC 99      COMP.
007200     03  WS-DEFAULT-SUB         PIC 99      COMP OCCURS 10.
007300*                               BUILT ONCE BY AA050, REUSED BY
007400*                               EVERY STATION WITHOUT ITS OWN
007500*                               ASSIGNMENT RECORD.
007600     03  FILLER                 PIC X(02).
007700*
007800 01  WS-ALLOC-FIGURES.
007900     03  WS-REMAIN-DEMAND       PIC S9(6)V99 COMP-3.
008000     03  WS-HEADROOM            PIC S9(6)V99 COMP-3.
008100     03  WS-AVAILABLE           PIC S9(6)V99 COMP-3.
008200     03  WS-THIS-ALLOC          PIC S9(6)V99 COMP-3.
008300     03  FILLER                 PIC X(05).
008400 01  WS-ALLOC-FIGURES-R REDEFINES WS-ALLOC-FIGURES.
008500     03  FILLER                 PIC X(5).
008600     03  WS-HEADROOM-CHK        PIC S9(6)V99 COMP-3.
008700     03  FILLER                 PIC X(10).
008800*                          CHECKPOINT VIEW USED BY THE K8CR TEST
008900*                          DECK TO DUMP HEADROOM BETWEEN
009000*                          CANDIDATES WHEN TRACE IS ON.
009100*
009200 01  WS-HOUR-UNMET              PIC S9(6)V99 COMP-3.
009300*
009400 01  WS-SUBSCRIPTS-R REDEFINES WS-SUBSCRIPTS.
009500     03  WS-TRACE-HOUR-STA      PIC 9(4) COMP.
009600*                               HOUR/STATION SUBSCRIPT PAIR AS A
009700*                               SINGLE FOUR-DIGIT FIELD FOR THE
009800*                               TRACE DISPLAY IN AA120.
009900     03  FILLER                 PIC X(2).
010000*
010100 01  WS-CANDIDATE-LIST-R REDEFINES WS-CANDIDATE-LIST.
010200     03  FILLER                 PIC X(2).
010300     03  WS-CAND-SOURCE-SUB-1   PIC 99 COMP.
010400*                          FIRST CANDIDATE SUBSCRIPT ALONE - LET
010500*                          THE TRACE DISPLAY SHOW THE PRIMARY
010600*                          SOURCE WITHOUT SUBSCRIPTING THE WHOLE
010700*                          TABLE.
010800     03  FILLER                 PIC X(18).
010900*
011000 LINKAGE SECTION.
011100*
011200 01  PW-CALL-DATA.
011300     COPY "WSPWCAL.COB".
011400*
011500 01  PW-SOURCE-TABLE.
011600     COPY "WSPWSRT.COB".
011700*
011800 01  PW-STATION-TABLE.
011900     COPY "WSPWSTA.COB".
012000*
012100 PROCEDURE DIVISION USING PW-CALL-DATA
012200                          PW-SOURCE-TABLE
012300                          PW-STATION-TABLE.
012400*
012500 AA000-MAINLINE.
012600     MOVE     ZERO TO CAL-UNMET-TOTAL.
012700     PERFORM  AA050-BUILD-DEFAULT-ORDER THRU AA050-EXIT.
012800     PERFORM  AA100-ALLOCATE-HOUR THRU AA100-EXIT
012900         VARYING WS-HOUR-SUB FROM 1 BY 1
013000             UNTIL WS-HOUR-SUB > 24
013100             OR CAL-ABEND-FLAG = "Y".
013200     GOBACK.
013300 AA000-EXIT.
013400     EXIT.
013500*
013600*****************************************************************
013700*  AA050 - BUILD THE POLICY-ORDERED DEFAULT SOURCE LIST USED BY *
013800*  ANY STATION THAT HAS NO ASSIGNMENT RECORD.  "BATTERY-LAST"   *
013900*  (THE DEFAULT) PUTS THE GENERATORS FIRST AND THE BATTERIES    *
014000*  LAST SO THE BATTERY BUDGET IS SPENT ONLY WHEN THE GENERATORS *
014100*  ARE FULLY LOADED.  "BATTERY-FIRST" REVERSES THAT, DRAINING   *
014200*  THE BATTERIES BEFORE RUNNING THE GENERATORS HARDER - THE     *
014300*  2025 EXPERIMENT THE OPS COMMITTEE ASKED FOR.  ANY OTHER      *
014400*  POLICY CODE LEAVES THE SOURCES IN INPUT ORDER.  05/05/26 JML.*
014500*****************************************************************
014600 AA050-BUILD-DEFAULT-ORDER.
014700     MOVE     ZERO TO WS-DEFAULT-COUNT.
014800     IF       CAL-POLICY-CODE = "BATTERY-LAST"
014900              PERFORM AA051-ADD-INFINITE THRU AA051-EXIT
015000                  VARYING WS-SRC-SUB FROM 1 BY 1
015100                      UNTIL WS-SRC-SUB > CAL-SOURCE-COUNT
015200              PERFORM AA052-ADD-FINITE THRU AA052-EXIT
015300                  VARYING WS-SRC-SUB FROM 1 BY 1
015400                      UNTIL WS-SRC-SUB > CAL-SOURCE-COUNT
015500     ELSE
015600     IF       CAL-POLICY-CODE = "BATTERY-FIRST"
015700              PERFORM AA052-ADD-FINITE THRU AA052-EXIT
015800                  VARYING WS-SRC-SUB FROM 1 BY 1
015900                      UNTIL WS-SRC-SUB > CAL-SOURCE-COUNT
016000              PERFORM AA051-ADD-INFINITE THRU AA051-EXIT
016100                  VARYING WS-SRC-SUB FROM 1 BY 1
016200                      UNTIL WS-SRC-SUB > CAL-SOURCE-COUNT
016300     ELSE
016400              PERFORM AA053-ADD-ANY THRU AA053-EXIT
016500                  VARYING WS-SRC-SUB FROM 1 BY 1
016600                      UNTIL WS-SRC-SUB > CAL-SOURCE-COUNT
016700     END-IF
016800     END-IF.
016900 AA050-EXIT.
017000     EXIT.
017100*
017200 AA051-ADD-INFINITE.
017300     IF       SRC-ENERGY-FLAG (WS-SRC-SUB) = "I"
017400              ADD 1 TO WS-DEFAULT-COUNT
017500              MOVE WS-SRC-SUB
017600                  TO WS-DEFAULT-SUB (WS-DEFAULT-COUNT)
017700     END-IF.
017800 AA051-EXIT.
017900     EXIT.
018000*
018100 AA052-ADD-FINITE.
018200     IF       SRC-ENERGY-FLAG (WS-SRC-SUB) = "F"
018300              ADD 1 TO WS-DEFAULT-COUNT
018400              MOVE WS-SRC-SUB
018500                  TO WS-DEFAULT-SUB (WS-DEFAULT-COUNT)
018600     END-IF.
018700 AA052-EXIT.
018800     EXIT.
018900*
019000 AA053-ADD-ANY.
019100     ADD      1 TO WS-DEFAULT-COUNT.
019200     MOVE     WS-SRC-SUB TO WS-DEFAULT-SUB (WS-DEFAULT-COUNT).
019300 AA053-EXIT.
019400     EXIT.
019500*
019600*****************************************************************
019700*  AA100 - ONE HOUR'S WORK.  EVERY STATION IS OFFERED TO ITS    *
019800*  CANDIDATE SOURCES IN ORDER BEFORE THE NEXT HOUR STARTS - SEE *
019900*  BUSINESS RULES, "HOURS OUTERMOST, STATIONS INNER, CANDIDATE  *
020000*  SOURCES INNERMOST."  05/02/26 JML.                           *
020100*****************************************************************
020200 AA100-ALLOCATE-HOUR.
020300     MOVE     ZERO TO WS-HOUR-UNMET.
020400     PERFORM  AA110-ALLOCATE-STATION THRU AA110-EXIT
020500         VARYING WS-STA-SUB FROM 1 BY 1
020600             UNTIL WS-STA-SUB > CAL-STATION-COUNT
020700             OR CAL-ABEND-FLAG = "Y".
020800     IF       CAL-ABEND-FLAG NOT = "Y"
020900              MOVE WS-HOUR-UNMET TO CAL-UNMET-HOUR (WS-HOUR-SUB)
021000              ADD  WS-HOUR-UNMET TO CAL-UNMET-TOTAL
021100              PERFORM AA130-SNAPSHOT-REMAIN THRU AA130-EXIT
021200                  VARYING WS-SRC-SUB FROM 1 BY 1
021300                      UNTIL WS-SRC-SUB > CAL-SOURCE-COUNT
021400     END-IF.
021500 AA100-EXIT.
021600     EXIT.
021700*
021800*****************************************************************
021900*  AA110 - OFFER ONE STATION'S HOUR-H DEMAND TO ITS CANDIDATE   *
022000*  SOURCE LIST, IN ORDER, UNTIL THE DEMAND IS MET OR THE LIST   *
022100*  IS EXHAUSTED.  WHATEVER IS LEFT OVER FALLS INTO THE HOUR'S   *
022200*  UNMET-LOAD TOTAL.  05/02/26 JML.                             *
022300*****************************************************************
022400 AA110-ALLOCATE-STATION.
022500     IF       STA-DEMAND-HOUR (WS-STA-SUB, WS-HOUR-SUB) > ZERO
022600              MOVE STA-DEMAND-HOUR (WS-STA-SUB, WS-HOUR-SUB)
022700                  TO WS-REMAIN-DEMAND
022800              PERFORM AA111-RESOLVE-CANDIDATES THRU AA111-EXIT
022900              IF CAL-ABEND-FLAG NOT = "Y"
023000                 PERFORM AA120-WALK-CANDIDATE THRU AA120-EXIT
023100                     VARYING WS-CAND-SUB FROM 1 BY 1
023200                         UNTIL WS-CAND-SUB > WS-CAND-COUNT
023300                         OR WS-REMAIN-DEMAND NOT > ZERO
023400                 IF WS-REMAIN-DEMAND > ZERO
023500                    ADD WS-REMAIN-DEMAND TO WS-HOUR-UNMET
023600                 END-IF
023700              END-IF
023800     END-IF.
023900 AA110-EXIT.
024000     EXIT.
024100*
024200*****************************************************************
024300*  AA111 - RESOLVE THE STATION'S CANDIDATE SOURCE NAMES TO      *
024400*  TABLE SUBSCRIPTS, OR BUILD THE LIST FROM THE POLICY DEFAULT  *
024500*  ORDER WHEN THE STATION HAS NO ASSIGNMENT RECORD.  A NAME     *
024600*  THAT MATCHES NO SOURCE ON THE SOURCES FILE IS FATAL.         *
024700*  05/09/26 JML.                                                *
024800*****************************************************************
024900 AA111-RESOLVE-CANDIDATES.
025000     IF       STA-HAS-ASSIGNMENT (WS-STA-SUB) = "Y"
025100              MOVE ZERO TO WS-CAND-COUNT
025200              PERFORM AA112-RESOLVE-ONE-NAME THRU AA112-EXIT
025300                  VARYING WS-ORDER-SUB FROM 1 BY 1
025400                      UNTIL WS-ORDER-SUB
025500                          > STA-CANDIDATE-COUNT (WS-STA-SUB)
025600                      OR CAL-ABEND-FLAG = "Y"
025700     ELSE
025800              MOVE WS-DEFAULT-COUNT TO WS-CAND-COUNT
025900              PERFORM AA113-COPY-DEFAULT THRU AA113-EXIT
026000                  VARYING WS-ORDER-SUB FROM 1 BY 1
026100                      UNTIL WS-ORDER-SUB > WS-DEFAULT-COUNT
026200     END-IF.
026300 AA111-EXIT.
026400     EXIT.
026500*
026600 AA112-RESOLVE-ONE-NAME.
026700     MOVE     ZERO TO WS-FOUND-SUB.
026800     PERFORM  AA112-TEST-NAME THRU AA112-TEST-EXIT
026900         VARYING WS-SRC-SUB FROM 1 BY 1
027000             UNTIL WS-SRC-SUB > CAL-SOURCE-COUNT.
027100     IF       WS-FOUND-SUB = ZERO
027200              MOVE "Y" TO CAL-ABEND-FLAG
027300              MOVE STA-NAME (WS-STA-SUB) TO CAL-ABEND-STATION
027400              MOVE STA-CANDIDATE-NAME (WS-STA-SUB, WS-ORDER-SUB)
027500                  TO CAL-ABEND-SOURCE
027600     ELSE
027700              ADD 1 TO WS-CAND-COUNT
027800              MOVE WS-FOUND-SUB
027900                  TO WS-CAND-SOURCE-SUB (WS-CAND-COUNT)
028000     END-IF.
028100 AA112-EXIT.
028200     EXIT.
028300*
028400 AA112-TEST-NAME.
028500     IF       SRC-NAME (WS-SRC-SUB)
028600                  = STA-CANDIDATE-NAME (WS-STA-SUB, WS-ORDER-SUB)
028700              MOVE WS-SRC-SUB TO WS-FOUND-SUB
028800     END-IF.
028900 AA112-TEST-EXIT.
029000     EXIT.
029100*
029200 AA113-COPY-DEFAULT.
029300     MOVE     WS-DEFAULT-SUB (WS-ORDER-SUB)
029400         TO   WS-CAND-SOURCE-SUB (WS-ORDER-SUB).
029500 AA113-EXIT.
029600     EXIT.
029700*
029800*****************************************************************
029900*  AA120 - OFFER THE REMAINING STATION DEMAND TO ONE CANDIDATE  *
030000*  SOURCE.  CAPS BY THE SOURCE'S HOURLY HEADROOM AND, FOR A     *
030100*  FINITE SOURCE, BY ITS REMAINING ENERGY BUDGET.  05/02/26 JML.*
030200*****************************************************************
030300 AA120-WALK-CANDIDATE.
030400     SET      WS-SRC-SUB TO WS-CAND-SOURCE-SUB (WS-CAND-SUB).
030500     COMPUTE  WS-HEADROOM =
030600         SRC-MAX-POWER-W (WS-SRC-SUB)
030700             - SRC-HOUR-POWER (WS-SRC-SUB, WS-HOUR-SUB).
030800     IF       WS-HEADROOM < ZERO
030900              MOVE ZERO TO WS-HEADROOM
031000     END-IF.
031100     IF       SRC-ENERGY-FLAG (WS-SRC-SUB) = "F"
031200              IF WS-HEADROOM < SRC-REMAIN-NOW (WS-SRC-SUB)
031300                 MOVE WS-HEADROOM TO WS-AVAILABLE
031400              ELSE
031500                 MOVE SRC-REMAIN-NOW (WS-SRC-SUB) TO WS-AVAILABLE
031600              END-IF
031700     ELSE
031800              MOVE WS-HEADROOM TO WS-AVAILABLE
031900     END-IF.
032000     IF       WS-REMAIN-DEMAND < WS-AVAILABLE
032100              MOVE WS-REMAIN-DEMAND TO WS-THIS-ALLOC
032200     ELSE
032300              MOVE WS-AVAILABLE TO WS-THIS-ALLOC
032400     END-IF.
032500     IF       WS-THIS-ALLOC > ZERO
032600              ADD WS-THIS-ALLOC
032700                  TO SRC-HOUR-POWER (WS-SRC-SUB, WS-HOUR-SUB)
032800              SUBTRACT WS-THIS-ALLOC FROM WS-REMAIN-DEMAND
032900              IF SRC-ENERGY-FLAG (WS-SRC-SUB) = "F"
033000                 SUBTRACT WS-THIS-ALLOC
033100                     FROM SRC-REMAIN-NOW (WS-SRC-SUB)
033200                 IF SRC-REMAIN-NOW (WS-SRC-SUB) < ZERO
033300                    MOVE ZERO TO SRC-REMAIN-NOW (WS-SRC-SUB)
033400                 END-IF
033500              END-IF
033600     END-IF.
033700     IF       PW-TRACE-ON
033800              MOVE WS-HEADROOM TO WS-HEADROOM-CHK
033900              DISPLAY "PW100 - HR=" WS-HOUR-SUB
034000                  " SRC=" SRC-NAME (WS-SRC-SUB)
034100                  " ALLOC=" WS-THIS-ALLOC
034200     END-IF.
034300 AA120-EXIT.
034400     EXIT.
034500*
034600*****************************************************************
034700*  AA130 - END-OF-HOUR REMAINING-ENERGY SNAPSHOT, ONE SOURCE AT *
034800*  A TIME, FOR THE HOURLY DETAIL PW000 MAY CHOOSE TO PRINT.     *
034900*  08/03/91 RDK (ORIGINALLY IN PW000, MOVED HERE 05/02/26 JML). *
035000*****************************************************************
035100 AA130-SNAPSHOT-REMAIN.
035200     MOVE     SRC-REMAIN-NOW (WS-SRC-SUB)
035300         TO   SRC-HOUR-REMAIN (WS-SRC-SUB, WS-HOUR-SUB).
035400 AA130-EXIT.
035500     EXIT.
035600*
