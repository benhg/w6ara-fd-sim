*****************************************************
*                                                    *
*  OCCURS TABLE OF STATION (POWER SINK) WORK         *
*  ENTRIES - HOLDS THE RESOLVED DUTY MULTIPLIER,     *
*  THE COMPUTED HOURLY DEMAND, AND THE RESOLVED      *
*  CANDIDATE SOURCE LIST FOR THE ALLOCATION PASS.    *
*  INCLUDED AS -                                     *
*                                                    *
*      01  PW-STATION-TABLE.                        *
*          COPY WSPWSTA.                            *
*                                                    *
*  NOT A FILE - BUILT BY PW000 FROM THE COMPONENT,   *
*  DUTY AND ASSIGNMENT FILES.                        *
*                                                    *
*****************************************************
*
* 07/02/87 RDK - CREATED.
* 09/14/89 RDK - STA-DUTY-MULT DEFAULTS TO 1.000 WHEN
*                THE STATION HAS NO DUTY RECORD.
* 07/02/93 RDK - STA-CANDIDATE WIDENED TO FIVE SLOTS
*                TO MATCH THE ASSIGNMENT FILE CHANGE.
* 05/02/26 JML - RESHAPED AS A BARE OCCURS GROUP, SAME
*                AS WSPWSRT - CANDIDATE LIST WIDENED
*                TO TEN TO COVER THE POLICY DEFAULT
*                ORDER OVER ALL SOURCES.
*
     03  PW-STATION-ENTRY OCCURS 10 TIMES
                          INDEXED BY STA-IDX.
         05  STA-NAME                PIC X(20).
         05  STA-DUTY-MULT           PIC 9V999   COMP-3 OCCURS 24.
*                                   RESOLVED PER-HOUR MULTIPLIER -
*                                  1.000 EVERYWHERE IF THE STATION
*                                  HAS NO RECORD ON THE DUTY FILE.
         05  STA-DEMAND-HOUR         PIC 9(6)V99 COMP-3 OCCURS 24.
*                                  COMPUTED STATION DEMAND, WATTS.
         05  STA-DEMAND-HALVES REDEFINES STA-DEMAND-HOUR.
             07  STA-DEMAND-AM       PIC 9(6)V99 COMP-3 OCCURS 12.
             07  STA-DEMAND-PM       PIC 9(6)V99 COMP-3 OCCURS 12.
*                                    SAME AM/PM VIEW AS THE SOURCE
*                                   AND COMPONENT TABLES - USED BY
*                                     THE COMMITTEE'S SHIFT SHEET.
         05  STA-HAS-ASSIGNMENT      PIC X(1).
*                                  'Y' IF AN ASSIGNMENT RECORD WAS
*                                 FOUND FOR THIS STATION, ELSE 'N'
*                                   AND THE POLICY-ORDERED DEFAULT
*                                       LIST APPLIES.
         05  STA-CANDIDATE-COUNT     PIC 99      COMP.
         05  STA-CANDIDATE-NAME      PIC X(20)   OCCURS 10.
*                                       WIDE ENOUGH FOR THE 5-SLOT
*                                     ASSIGNMENT RECORD OR FOR THE
*                                 POLICY-ORDERED DEFAULT LIST OVER
*                                 ALL SOURCES (PW-MAX-SOURCES=10).
     03  FILLER                  PIC X(05).
*
