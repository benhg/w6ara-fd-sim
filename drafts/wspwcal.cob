*****************************************************
*                                                    *
*  LINKAGE COPYBOOK SHARED BY PW000 AND PW100.       *
*  CARRIES THE POLICY CODE, THE RECORD COUNTS, AND   *
*  THE HOURLY / TOTAL UNMET-LOAD RESULT.  COPIED     *
*  INTO PW000'S WORKING-STORAGE AND INTO PW100'S     *
*  LINKAGE SECTION SO BOTH AGREE ON ITS SHAPE, THE    *
*  SAME WAY WSCALL.COB WAS SHARED ACROSS THE OLD     *
*  PAYROLL SUITE.                                    *
*                                                    *
*****************************************************
*
* 07/05/87 RDK - CREATED.
* 07/02/93 RDK - CAL-SOURCE-COUNT AND CAL-STATION-COUNT
*                ADDED - PW100 NO LONGER ASSUMES FOUR
*                SOURCES AND SIX STATIONS.
* 04/11/98 RDK - Y2K REVIEW - NO DATE FIELDS, OK.
*
     03  CAL-POLICY-CODE         PIC X(13).
*                                   "BATTERY-LAST" (DEFAULT),
*                                   "BATTERY-FIRST", OR ANY OTHER
*                                  VALUE FOR STRAIGHT INPUT ORDER.
     03  CAL-SOURCE-COUNT        PIC 99      COMP.
     03  CAL-STATION-COUNT       PIC 99      COMP.
     03  CAL-UNMET-HOUR          PIC 9(6)V99 COMP-3 OCCURS 24.
     03  CAL-UNMET-TOTAL         PIC 9(7)V9  COMP-3.
     03  CAL-ABEND-FLAG          PIC X(1).
*                                   'Y' IF PW100 HIT AN ASSIGNMENT
*                                   NAMING AN UNKNOWN SOURCE.
     03  CAL-ABEND-STATION       PIC X(20).
     03  CAL-ABEND-SOURCE        PIC X(20).
     03  FILLER                  PIC X(05).
*
