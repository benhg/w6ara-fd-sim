*****************************************************************
*                                                                *
*            FIELD DAY POWER ALLOCATION - MAIN DRIVER           *
*        CEDAR RIDGE AMATEUR RADIO SOCIETY (K8CR) - W04         *
*                                                                *
*  READS THE SOURCES, COMPONENTS, DUTY AND ASSIGNMENT FILES,    *
*  BUILDS THE 24-HOUR STATION DEMAND MATRIX, CALLS PW100 TO     *
*  ALLOCATE THAT DEMAND TO SOURCES, AND PRINTS THE SUMMARY      *
*  REPORT FOR THE FIELD DAY CHAIRMAN.                           *
*                                                                *
*****************************************************************
*
 IDENTIFICATION DIVISION.
*
 PROGRAM-ID.              PW000.
 AUTHOR.                  R D KOVACS.
 INSTALLATION.            CEDAR RIDGE AMATEUR RADIO SOCIETY.
 DATE-WRITTEN.            06/20/87.
 DATE-COMPILED.
 SECURITY.                UNCLASSIFIED.
*
*****************************************************************
*  C H A N G E   L O G                                          *
*****************************************************************
* 06/20/87 RDK - CREATED FOR THE FIRST K8CR FIELD DAY USING A
*                GENERATOR-ONLY SITE (NO BATTERY SOURCES YET).
* 07/01/87 RDK - ADDED THE COMPONENT / DUTY / ASSIGNMENT FILES,
*                REPLACING THE SINGLE HARD-CODED STATION TABLE.
* 08/03/91 RDK - BATTERY SOURCES ADDED (F150 AND THE OLD TROJAN
*                GOLF-CART PACK) - SRC-ENERGY-FLAG AND THE
*                REMAINING-ENERGY BUDGET INTRODUCED.
* 09/14/89 RDK - STATION DUTY MULTIPLIER FILE ADDED PER THE
*                COMMITTEE'S SHIFT-SHARING REQUEST.
* 07/02/93 RDK - ASSIGNMENT FILE WIDENED TO FIVE CANDIDATE
*                SOURCE SLOTS FOR THE NEW SOLAR TRAILER.
* 04/11/98 RDK - Y2K REVIEW.  NO DATE-BEARING FIELDS ANYWHERE IN
*                THIS SUITE - NOTHING TO CONVERT.  FILED AS
*                COMPLETE UNDER TICKET K8CR-Y2K-014.
* 03/30/11 THW - ADDED THE 24-ENTRY CHECK ON THE DUTY FILE (SEE
*                BB033) - A SHORT RECORD USED TO SILENTLY ZERO-
*                FILL THE REMAINING HOURS AND NOBODY NOTICED
*                UNTIL THE DIGITAL STATION WENT DARK AT 1800Z.
* 07/19/04 THW - SUMMARY REPORT SOURCE-USED / PEAK-WATTS COLUMNS
*                ADDED FOR THE POST-EVENT GENERATOR FUEL REPORT.
* 11/02/09 THW - AM/PM DUTY HALVES ADDED FOR THE OVERNIGHT SHIFT
*                SHEET (NOT USED BY THIS PROGRAM DIRECTLY).
* 02/27/26 JML - CMP-RATED-W WIDENED FOR THE HOSPITALITY HEATER.
* 05/02/26 JML - MOVED THE ALLOCATION LOOP OUT TO A CALLED
*                SUBPROGRAM (PW100) SO THE BATTERY-ORDERING
*                POLICY COULD BE SWAPPED WITHOUT RECOMPILING
*                THIS DRIVER - REQUEST FROM THE OPS COMMITTEE
*                AFTER THE 2025 BATTERY-FIRST EXPERIMENT.
* 05/09/26 JML - CHAINING PARAMETER ADDED SO PW100'S ORDERING
*                POLICY CAN BE SET FROM THE RUN DECK INSTEAD OF
*                A RECOMPILE.  DEFAULTS TO BATTERY-LAST.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.         K8CR-VAX.
 OBJECT-COMPUTER.         K8CR-VAX.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS PW-ENERGY-FLAG-CLASS IS "I" "F"
     SWITCH-0 IS PW-TRACE-SWITCH
         ON STATUS IS PW-TRACE-ON
         OFF STATUS IS PW-TRACE-OFF.
*
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT SOURCES-FILE    ASSIGN TO "PWSOURCE"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-SOURCES.
     SELECT COMPONENTS-FILE ASSIGN TO "PWCOMPNT"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-COMPONENTS.
     SELECT DUTY-FILE       ASSIGN TO "PWDUTY"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-DUTY.
     SELECT ASSIGN-FILE     ASSIGN TO "PWASSIGN"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-ASSIGN.
     SELECT REPORT-FILE     ASSIGN TO "PWREPORT"
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-REPORT.
*
 DATA DIVISION.
 FILE SECTION.
*
 FD  SOURCES-FILE
     LABEL RECORDS ARE STANDARD.
     COPY "WSPWSRC.COB".
*
 FD  COMPONENTS-FILE
     LABEL RECORDS ARE STANDARD.
     COPY "WSPWCMP.COB".
*
 FD  DUTY-FILE
     LABEL RECORDS ARE STANDARD.
     COPY "WSPWDTY.COB".
*
 FD  ASSIGN-FILE
     LABEL RECORDS ARE STANDARD.
     COPY "WSPWASN.COB".
*
 FD  REPORT-FILE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 80 CHARACTERS.
 01  PW-REPORT-RECORD          PIC X(80).
*
 WORKING-STORAGE SECTION.
*
 77  WS-PROG-NAME               PIC X(15) VALUE "PW000 (1.5.00)".
 77  WS-POLICY-CODE             PIC X(13) VALUE "BATTERY-LAST".
*
 01  WS-FILE-STATUS.
     03  FS-SOURCES             PIC XX.
     03  FS-COMPONENTS          PIC XX.
     03  FS-DUTY                PIC XX.
     03  FS-ASSIGN              PIC XX.
     03  FS-REPORT              PIC XX.
     03  FILLER                 PIC X(02).
 01  WS-FILE-STATUS-R REDEFINES WS-FILE-STATUS.
     03  FS-ALL-STATUS          PIC X(10).
     03  FILLER                 PIC X(02).
*
 01  WS-SWITCHES.
     03  WS-SOURCES-EOF-SW      PIC X VALUE "N".
         88  WS-SOURCES-EOF     VALUE "Y".
     03  WS-COMPONENTS-EOF-SW   PIC X VALUE "N".
         88  WS-COMPONENTS-EOF  VALUE "Y".
     03  WS-DUTY-EOF-SW         PIC X VALUE "N".
         88  WS-DUTY-EOF        VALUE "Y".
     03  WS-ASSIGN-EOF-SW       PIC X VALUE "N".
         88  WS-ASSIGN-EOF      VALUE "Y".
     03  FILLER                 PIC X(03).
*
 01  WS-COUNTERS.
     03  WS-SOURCE-COUNT        PIC 99      COMP VALUE ZERO.
     03  WS-STATION-COUNT       PIC 99      COMP VALUE ZERO.
     03  WS-HOUR-SUB            PIC 99      COMP.
     03  WS-SRC-SUB             PIC 99      COMP.
     03  WS-STA-SUB             PIC 99      COMP.
     03  WS-CAND-SUB            PIC 99      COMP.
     03  WS-FOUND-SUB           PIC 99      COMP.
     03  FILLER                 PIC X(02).
*
 01  WS-TEMP-FIGURES.
     03  WS-TEMP-PRODUCT        PIC S9(6)V99 COMP-3.
     03  FILLER                 PIC X(05).
*
 01  WS-FATAL-MESSAGE           PIC X(60).
*
 01  PW-SOURCE-TABLE.
     COPY "WSPWSRT.COB".
*
 01  PW-STATION-TABLE.
     COPY "WSPWSTA.COB".
*
 01  PW-CALL-DATA.
     COPY "WSPWCAL.COB".
*
 01  WS-REPORT-UNMET-LINE.
     03  FILLER                 PIC X(32) VALUE
         "UNMET LOAD (WH ACROSS HORIZON): ".
     03  WS-RPT-UNMET-WH        PIC ZZZZZ9.9.
     03  FILLER                 PIC X(40) VALUE SPACES.
 01  WS-REPORT-UNMET-LINE-R REDEFINES WS-REPORT-UNMET-LINE.
     03  WS-RPT-UNMET-CHK       PIC X(80).
*                           FLAT 80-BYTE VIEW USED TO CONFIRM THE
*                           LINE IS BUILT TO THE FULL PRINT WIDTH
*                           BEFORE EE000 WRITES IT - SAME HABIT AS
*                           THE OLD PAYROLL REGISTER.
*
 01  WS-REPORT-SOURCE-LINE.
     03  FILLER                 PIC X(2)  VALUE "- ".
     03  WS-RPT-SOURCE-NAME     PIC X(20).
     03  FILLER                 PIC X(3)  VALUE " : ".
     03  WS-RPT-USED-WH         PIC ZZZZZZ9.9.
     03  FILLER                 PIC X(15) VALUE " WH USED, PEAK ".
     03  WS-RPT-PEAK-W          PIC ZZZZ9.9.
     03  FILLER                 PIC X(2)  VALUE " W".
     03  FILLER                 PIC X(22) VALUE SPACES.
 01  WS-REPORT-SOURCE-LINE-R REDEFINES WS-REPORT-SOURCE-LINE.
     03  WS-RPT-SOURCE-CHK      PIC X(80).
*                               SAME FLAT-VIEW HABIT AS ABOVE.
*
 LINKAGE SECTION.
*
 01  PW-POLICY-ARG              PIC X(13).
*
 PROCEDURE DIVISION CHAINING PW-POLICY-ARG.
*
 AA000-MAINLINE.
     PERFORM AA010-INITIALIZE      THRU AA010-EXIT.
     PERFORM BB010-LOAD-SOURCES    THRU BB010-EXIT.
     PERFORM BB020-LOAD-COMPONENTS THRU BB020-EXIT.
     PERFORM BB030-LOAD-DUTY       THRU BB030-EXIT.
     PERFORM BB040-LOAD-ASSIGNMENTS THRU BB040-EXIT.
     PERFORM CC000-COMPUTE-DEMAND  THRU CC000-EXIT.
     PERFORM DD000-RUN-ALLOCATION  THRU DD000-EXIT.
     PERFORM EE000-WRITE-REPORT    THRU EE000-EXIT.
     PERFORM ZZ000-TERMINATE       THRU ZZ000-EXIT.
     STOP RUN.
 AA000-EXIT.
     EXIT.
*
*****************************************************
*  AA010 - OPEN FILES, SET THE POLICY CODE, CLEAR    *
*  THE WORKING TABLES.  05/09/26 JML.                *
*****************************************************
 AA010-INITIALIZE.
     IF       PW-POLICY-ARG = SPACES
              MOVE "BATTERY-LAST" TO WS-POLICY-CODE
     ELSE
              MOVE PW-POLICY-ARG TO WS-POLICY-CODE
     END-IF.
     OPEN     INPUT SOURCES-FILE.
     IF       FS-SOURCES NOT = "00"
              MOVE "UNABLE TO OPEN SOURCES FILE"
                  TO WS-FATAL-MESSAGE
              PERFORM ZZ900-ABEND THRU ZZ900-EXIT
     END-IF.
     OPEN     INPUT COMPONENTS-FILE.
     IF       FS-COMPONENTS NOT = "00"
              MOVE "UNABLE TO OPEN COMPONENTS FILE"
                  TO WS-FATAL-MESSAGE
              PERFORM ZZ900-ABEND THRU ZZ900-EXIT
     END-IF.
     OPEN     INPUT DUTY-FILE.
     IF       FS-DUTY NOT = "00"
              MOVE "UNABLE TO OPEN DUTY FILE"
                  TO WS-FATAL-MESSAGE
              PERFORM ZZ900-ABEND THRU ZZ900-EXIT
     END-IF.
     OPEN     INPUT ASSIGN-FILE.
     IF       FS-ASSIGN NOT = "00"
              MOVE "UNABLE TO OPEN ASSIGN FILE"
                  TO WS-FATAL-MESSAGE
              PERFORM ZZ900-ABEND THRU ZZ900-EXIT
     END-IF.
     OPEN     OUTPUT REPORT-FILE.
     IF       FS-REPORT NOT = "00"
              MOVE "UNABLE TO OPEN REPORT FILE"
                  TO WS-FATAL-MESSAGE
              PERFORM ZZ900-ABEND THRU ZZ900-EXIT
     END-IF.
     INITIALIZE PW-SOURCE-TABLE PW-STATION-TABLE PW-CALL-DATA.
     MOVE     ZERO TO WS-SOURCE-COUNT WS-STATION-COUNT.
 AA010-EXIT.
     EXIT.
*
*****************************************************
*  BB010 - LOAD THE SOURCES FILE INTO PW-SOURCE-     *
*  TABLE.  08/03/91 RDK - ADDED THE ENERGY-FLAG      *
*  CLASS CHECK BELOW AFTER A MIS-KEYED SOURCE FILE   *
*  PUT THE TROJAN PACK'S FLAG IN THE VOLTAGE COLUMN.  *
*****************************************************
 BB010-LOAD-SOURCES.
     PERFORM BB011-READ-SOURCE-REC THRU BB011-EXIT.
     PERFORM BB012-PROCESS-SOURCE  THRU BB012-EXIT
         UNTIL WS-SOURCES-EOF.
 BB010-EXIT.
     EXIT.
*
 BB011-READ-SOURCE-REC.
     READ     SOURCES-FILE
         AT END MOVE "Y" TO WS-SOURCES-EOF-SW
     END-READ.
 BB011-EXIT.
     EXIT.
*
 BB012-PROCESS-SOURCE.
     ADD      1 TO WS-SOURCE-COUNT.
     SET      SRC-IDX TO WS-SOURCE-COUNT.
     MOVE CORRESPONDING PW-SOURCE-RECORD
         TO PW-SOURCE-ENTRY (SRC-IDX).
     IF       SRC-ENERGY-FLAG (SRC-IDX)
                  IS NOT PW-ENERGY-FLAG-CLASS
              STRING "BAD ENERGY FLAG ON SOURCE '"
                         DELIMITED BY SIZE
                     SRC-NAME (SRC-IDX) DELIMITED BY SPACES
                     "'" DELIMITED BY SIZE
                  INTO WS-FATAL-MESSAGE
              PERFORM ZZ900-ABEND THRU ZZ900-EXIT
     END-IF.
     MOVE     SRC-TOTAL-WH (SRC-IDX) TO SRC-REMAIN-NOW (SRC-IDX).
     PERFORM  BB013-INIT-SOURCE-HOUR THRU BB013-EXIT
         VARYING WS-HOUR-SUB FROM 1 BY 1 UNTIL WS-HOUR-SUB > 24.
     PERFORM  BB011-READ-SOURCE-REC THRU BB011-EXIT.
 BB012-EXIT.
     EXIT.
*
 BB013-INIT-SOURCE-HOUR.
     MOVE     ZERO TO SRC-HOUR-POWER  (SRC-IDX, WS-HOUR-SUB).
     MOVE     ZERO TO SRC-HOUR-REMAIN (SRC-IDX, WS-HOUR-SUB).
 BB013-EXIT.
     EXIT.
*
*****************************************************
*  BB020 - LOAD THE COMPONENTS FILE, BUILDING THE    *
*  STATION TABLE IN STATION FIRST-APPEARANCE ORDER   *
*  (07/01/87 RDK) AND ACCUMULATING EACH COMPONENT'S  *
*  WATTS X DUTY INTO THAT STATION'S RAW HOURLY LOAD. *
*****************************************************
 BB020-LOAD-COMPONENTS.
     PERFORM BB021-READ-COMPONENT-REC THRU BB021-EXIT.
     PERFORM BB022-PROCESS-COMPONENT  THRU BB022-EXIT
         UNTIL WS-COMPONENTS-EOF.
 BB020-EXIT.
     EXIT.
*
 BB021-READ-COMPONENT-REC.
     READ     COMPONENTS-FILE
         AT END MOVE "Y" TO WS-COMPONENTS-EOF-SW
     END-READ.
 BB021-EXIT.
     EXIT.
*
 BB022-PROCESS-COMPONENT.
     PERFORM  BB023-FIND-OR-ADD-STATION THRU BB023-EXIT.
     PERFORM  BB024-ACCUMULATE-COMPONENT THRU BB024-EXIT
         VARYING WS-HOUR-SUB FROM 1 BY 1 UNTIL WS-HOUR-SUB > 24.
     PERFORM  BB021-READ-COMPONENT-REC THRU BB021-EXIT.
 BB022-EXIT.
     EXIT.
*
 BB023-FIND-OR-ADD-STATION.
     MOVE     ZERO TO WS-FOUND-SUB.
     PERFORM  BB023-TEST-STATION THRU BB023-TEST-EXIT
         VARYING STA-IDX FROM 1 BY 1
         UNTIL STA-IDX > WS-STATION-COUNT.
     IF       WS-FOUND-SUB = ZERO
              ADD 1 TO WS-STATION-COUNT
              SET STA-IDX TO WS-STATION-COUNT
              MOVE CMP-STATION-NAME TO STA-NAME (STA-IDX)
              MOVE "N" TO STA-HAS-ASSIGNMENT (STA-IDX)
              MOVE ZERO TO STA-CANDIDATE-COUNT (STA-IDX)
              PERFORM BB025-INIT-STATION-HOUR THRU BB025-EXIT
                  VARYING WS-HOUR-SUB FROM 1 BY 1
                  UNTIL WS-HOUR-SUB > 24
     ELSE
              SET STA-IDX TO WS-FOUND-SUB
     END-IF.
 BB023-EXIT.
     EXIT.
*
 BB023-TEST-STATION.
     IF       STA-NAME (STA-IDX) = CMP-STATION-NAME
              MOVE STA-IDX TO WS-FOUND-SUB
     END-IF.
 BB023-TEST-EXIT.
     EXIT.
*
 BB024-ACCUMULATE-COMPONENT.
     COMPUTE  WS-TEMP-PRODUCT ROUNDED =
                  CMP-RATED-W * CMP-DUTY (WS-HOUR-SUB).
     ADD      WS-TEMP-PRODUCT
         TO   STA-DEMAND-HOUR (STA-IDX, WS-HOUR-SUB).
 BB024-EXIT.
     EXIT.
*
 BB025-INIT-STATION-HOUR.
     MOVE     1.000 TO STA-DUTY-MULT   (STA-IDX, WS-HOUR-SUB).
     MOVE     ZERO  TO STA-DEMAND-HOUR (STA-IDX, WS-HOUR-SUB).
 BB025-EXIT.
     EXIT.
*
*****************************************************
*  BB030 - LOAD THE STATION DUTY FILE, OVERRIDING    *
*  THE 1.000 DEFAULT SET IN BB025 FOR STATIONS THAT  *
*  HAVE A RECORD HERE.  03/30/11 THW - BB033 ABENDS  *
*  THE RUN ON A SHORT RECORD INSTEAD OF ZERO-FILLING.*
*****************************************************
 BB030-LOAD-DUTY.
     PERFORM BB031-READ-DUTY-REC THRU BB031-EXIT.
     PERFORM BB032-PROCESS-DUTY  THRU BB032-EXIT
         UNTIL WS-DUTY-EOF.
 BB030-EXIT.
     EXIT.
*
 BB031-READ-DUTY-REC.
     READ     DUTY-FILE
         AT END MOVE "Y" TO WS-DUTY-EOF-SW
     END-READ.
 BB031-EXIT.
     EXIT.
*
 BB032-PROCESS-DUTY.
     PERFORM  BB033-VALIDATE-DUTY-ENTRY THRU BB033-EXIT
         VARYING WS-HOUR-SUB FROM 1 BY 1
         UNTIL WS-HOUR-SUB > 24.
     MOVE     ZERO TO WS-FOUND-SUB.
     PERFORM  BB034-TEST-DUTY-STATION THRU BB034-EXIT
         VARYING STA-IDX FROM 1 BY 1
         UNTIL STA-IDX > WS-STATION-COUNT.
     IF       WS-FOUND-SUB NOT = ZERO
              SET STA-IDX TO WS-FOUND-SUB
              PERFORM BB035-APPLY-DUTY-MULT THRU BB035-EXIT
                  VARYING WS-HOUR-SUB FROM 1 BY 1
                  UNTIL WS-HOUR-SUB > 24
     END-IF.
     PERFORM  BB031-READ-DUTY-REC THRU BB031-EXIT.
 BB032-EXIT.
     EXIT.
*
 BB033-VALIDATE-DUTY-ENTRY.
     IF       DTY-MULT (WS-HOUR-SUB) NOT NUMERIC
              MOVE "STATION DUTY RECORD DOES NOT HAVE 24 ENTRIES"
                  TO WS-FATAL-MESSAGE
              PERFORM ZZ900-ABEND THRU ZZ900-EXIT
     END-IF.
 BB033-EXIT.
     EXIT.
*
 BB034-TEST-DUTY-STATION.
     IF       STA-NAME (STA-IDX) = DTY-STATION-NAME
              MOVE STA-IDX TO WS-FOUND-SUB
     END-IF.
 BB034-EXIT.
     EXIT.
*
 BB035-APPLY-DUTY-MULT.
     MOVE     DTY-MULT (WS-HOUR-SUB)
         TO   STA-DUTY-MULT (STA-IDX, WS-HOUR-SUB).
 BB035-EXIT.
     EXIT.
*
*****************************************************
*  BB040 - LOAD THE ASSIGNMENT FILE.  A STATION WITH *
*  NO RECORD HERE KEEPS STA-HAS-ASSIGNMENT = "N" AND *
*  PW100 FALLS BACK TO THE POLICY-ORDERED DEFAULT     *
*  LIST.  AN ASSIGNMENT NAMING A STATION THIS RUN     *
*  NEVER SAW ON THE COMPONENTS FILE IS SIMPLY         *
*  IGNORED HERE - PW100 IS THE ONE THAT CATCHES AN    *
*  ASSIGNMENT NAMING AN UNKNOWN SOURCE (SEE AA100).   *
*****************************************************
 BB040-LOAD-ASSIGNMENTS.
     PERFORM BB041-READ-ASSIGN-REC THRU BB041-EXIT.
     PERFORM BB042-PROCESS-ASSIGN  THRU BB042-EXIT
         UNTIL WS-ASSIGN-EOF.
 BB040-EXIT.
     EXIT.
*
 BB041-READ-ASSIGN-REC.
     READ     ASSIGN-FILE
         AT END MOVE "Y" TO WS-ASSIGN-EOF-SW
     END-READ.
 BB041-EXIT.
     EXIT.
*
 BB042-PROCESS-ASSIGN.
     MOVE     ZERO TO WS-FOUND-SUB.
     PERFORM  BB043-TEST-ASSIGN-STATION THRU BB043-EXIT
         VARYING STA-IDX FROM 1 BY 1
         UNTIL STA-IDX > WS-STATION-COUNT.
     IF       WS-FOUND-SUB NOT = ZERO
              SET STA-IDX TO WS-FOUND-SUB
              MOVE "Y" TO STA-HAS-ASSIGNMENT (STA-IDX)
              MOVE ZERO TO STA-CANDIDATE-COUNT (STA-IDX)
              PERFORM BB044-COPY-CANDIDATE THRU BB044-EXIT
                  VARYING WS-CAND-SUB FROM 1 BY 1
                  UNTIL WS-CAND-SUB > 5
     END-IF.
     PERFORM  BB041-READ-ASSIGN-REC THRU BB041-EXIT.
 BB042-EXIT.
     EXIT.
*
 BB043-TEST-ASSIGN-STATION.
     IF       STA-NAME (STA-IDX) = ASN-STATION-NAME
              MOVE STA-IDX TO WS-FOUND-SUB
     END-IF.
 BB043-EXIT.
     EXIT.
*
 BB044-COPY-CANDIDATE.
     IF       ASN-SOURCE-NAME (WS-CAND-SUB) NOT = SPACES
              ADD 1 TO STA-CANDIDATE-COUNT (STA-IDX)
              MOVE ASN-SOURCE-NAME (WS-CAND-SUB)
                  TO STA-CANDIDATE-NAME
                      (STA-IDX, STA-CANDIDATE-COUNT (STA-IDX))
     END-IF.
 BB044-EXIT.
     EXIT.
*
*****************************************************
*  CC000 - APPLY EACH STATION'S DUTY MULTIPLIER TO   *
*  ITS ACCUMULATED RAW COMPONENT LOAD, HOUR BY HOUR, *
*  FINISHING THE LOAD-COMPUTATION PASS.  09/14/89 RDK.*
*****************************************************
 CC000-COMPUTE-DEMAND.
     PERFORM  CC010-APPLY-STATION-MULT THRU CC010-EXIT
         VARYING WS-STA-SUB FROM 1 BY 1
             UNTIL WS-STA-SUB > WS-STATION-COUNT.
 CC000-EXIT.
     EXIT.
*
 CC010-APPLY-STATION-MULT.
     SET      STA-IDX TO WS-STA-SUB.
     PERFORM  CC020-APPLY-HOUR-MULT THRU CC020-EXIT
         VARYING WS-HOUR-SUB FROM 1 BY 1 UNTIL WS-HOUR-SUB > 24.
 CC010-EXIT.
     EXIT.
*
 CC020-APPLY-HOUR-MULT.
     COMPUTE  STA-DEMAND-HOUR (STA-IDX, WS-HOUR-SUB) ROUNDED =
                  STA-DEMAND-HOUR (STA-IDX, WS-HOUR-SUB) *
                  STA-DUTY-MULT   (STA-IDX, WS-HOUR-SUB).
 CC020-EXIT.
     EXIT.
*
*****************************************************
*  DD000 - HAND THE DEMAND MATRIX AND THE SOURCE /   *
*  STATION TABLES TO PW100 FOR ALLOCATION.  ABENDS    *
*  ON AN ASSIGNMENT NAMING A SOURCE THAT NEVER        *
*  APPEARED ON THE SOURCES FILE.  05/02/26 JML.       *
*****************************************************
 DD000-RUN-ALLOCATION.
     MOVE     WS-POLICY-CODE   TO CAL-POLICY-CODE.
     MOVE     WS-SOURCE-COUNT  TO CAL-SOURCE-COUNT.
     MOVE     WS-STATION-COUNT TO CAL-STATION-COUNT.
     MOVE     ZERO TO CAL-UNMET-TOTAL.
     PERFORM  DD010-CLEAR-UNMET-HOUR THRU DD010-EXIT
         VARYING WS-HOUR-SUB FROM 1 BY 1 UNTIL WS-HOUR-SUB > 24.
     MOVE     "N" TO CAL-ABEND-FLAG.
     IF       PW-TRACE-ON
              DISPLAY "PW000 - CALLING PW100, POLICY="
                  CAL-POLICY-CODE
     END-IF.
     CALL     "PW100" USING PW-CALL-DATA
                            PW-SOURCE-TABLE
                            PW-STATION-TABLE.
     IF       CAL-ABEND-FLAG = "Y"
              STRING "ASSIGNMENT FOR STATION '" DELIMITED BY SIZE
                     CAL-ABEND-STATION DELIMITED BY SPACES
                     "' NAMES UNKNOWN SOURCE '" DELIMITED BY SIZE
                     CAL-ABEND-SOURCE DELIMITED BY SPACES
                     "'" DELIMITED BY SIZE
                  INTO WS-FATAL-MESSAGE
              PERFORM ZZ900-ABEND THRU ZZ900-EXIT
     END-IF.
 DD000-EXIT.
     EXIT.
*
 DD010-CLEAR-UNMET-HOUR.
     MOVE     ZERO TO CAL-UNMET-HOUR (WS-HOUR-SUB).
 DD010-EXIT.
     EXIT.
*
*****************************************************
*  EE000 - SUM EACH SOURCE'S 24-HOUR SCHEDULE FOR    *
*  THE REPORT, THEN PRINT THE SUMMARY.  FIRST LINE   *
*  IS ADVANCED PAST THE TOP OF FORM SO THE REPORT    *
*  ALWAYS STARTS AT THE HEAD OF A FRESH SHEET.        *
*  07/19/04 THW.                                      *
*****************************************************
 EE000-WRITE-REPORT.
     MOVE     CAL-UNMET-TOTAL TO WS-RPT-UNMET-WH.
     WRITE    PW-REPORT-RECORD FROM WS-REPORT-UNMET-LINE
         AFTER ADVANCING C01.
     PERFORM  EE010-WRITE-SOURCE-LINE THRU EE010-EXIT
         VARYING WS-SRC-SUB FROM 1 BY 1
             UNTIL WS-SRC-SUB > WS-SOURCE-COUNT.
 EE000-EXIT.
     EXIT.
*
 EE010-WRITE-SOURCE-LINE.
     SET      SRC-IDX TO WS-SRC-SUB.
     PERFORM  EE011-SUM-SOURCE-HOURS THRU EE011-EXIT.
     MOVE     SRC-NAME    (SRC-IDX) TO WS-RPT-SOURCE-NAME.
     MOVE     SRC-USED-WH (SRC-IDX) TO WS-RPT-USED-WH.
     MOVE     SRC-PEAK-W  (SRC-IDX) TO WS-RPT-PEAK-W.
     WRITE    PW-REPORT-RECORD FROM WS-REPORT-SOURCE-LINE
         AFTER ADVANCING 1 LINE.
 EE010-EXIT.
     EXIT.
*
 EE011-SUM-SOURCE-HOURS.
     MOVE     ZERO TO SRC-USED-WH (SRC-IDX).
     MOVE     ZERO TO SRC-PEAK-W  (SRC-IDX).
     PERFORM  EE012-ACCUMULATE-HOUR THRU EE012-EXIT
         VARYING WS-HOUR-SUB FROM 1 BY 1 UNTIL WS-HOUR-SUB > 24.
 EE011-EXIT.
     EXIT.
*
 EE012-ACCUMULATE-HOUR.
     ADD      SRC-HOUR-POWER (SRC-IDX, WS-HOUR-SUB)
         TO SRC-USED-WH (SRC-IDX).
     IF       SRC-HOUR-POWER (SRC-IDX, WS-HOUR-SUB)
                  > SRC-PEAK-W (SRC-IDX)
              MOVE SRC-HOUR-POWER (SRC-IDX, WS-HOUR-SUB)
                  TO SRC-PEAK-W (SRC-IDX)
     END-IF.
 EE012-EXIT.
     EXIT.
*
*****************************************************
*  ZZ000 - NORMAL END OF JOB.                         *
*****************************************************
 ZZ000-TERMINATE.
     CLOSE    SOURCES-FILE COMPONENTS-FILE DUTY-FILE
              ASSIGN-FILE REPORT-FILE.
 ZZ000-EXIT.
     EXIT.
*
*****************************************************
*  ZZ900 - FATAL ERROR.  DISPLAY THE MESSAGE, CLOSE  *
*  WHATEVER IS OPEN, AND STOP.  NO FILE IS LEFT HALF *
*  WRITTEN ON AN ABEND - THE REPORT FILE IS ONLY      *
*  EVER WRITTEN BY EE000, WHICH RUNS LAST.            *
*****************************************************
 ZZ900-ABEND.
     DISPLAY  "PW000 FATAL ERROR - " WS-FATAL-MESSAGE.
     CLOSE    SOURCES-FILE COMPONENTS-FILE DUTY-FILE
              ASSIGN-FILE REPORT-FILE.
     STOP     RUN.
 ZZ900-EXIT.
     EXIT.
*
