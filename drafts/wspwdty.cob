*****************************************************
*                                                    *
*   RECORD DEFINITION FOR THE STATION DUTY FILE      *
*        KEY IS DTY-STATION-NAME                     *
*                                                    *
*****************************************************
* FILE SIZE 120 BYTES, LINE SEQUENTIAL.  A STATION
*  WITH NO RECORD ON THIS FILE DEFAULTS TO 1.000
*  EVERY HOUR (SEE PW000 PARAGRAPH BB025).
*****************************************************
*
* 06/25/87 RDK - CREATED.
* 04/11/98 RDK - Y2K REVIEW - NO DATE FIELDS, OK.
* 03/30/11 THW - ADDED THE 24-ENTRY CHECK IN PW000;
*                A SHORT RECORD HERE NOW ABENDS THE
*                RUN RATHER THAN SILENTLY ZERO-FILLING
*                THE REMAINING HOURS.
*
 01  PW-DUTY-RECORD.
     03  DTY-STATION-NAME        PIC X(20).
     03  DTY-MULT                PIC 9V999 OCCURS 24.
*                                   PER-HOUR MULTIPLIER APPLIED TO
*                                   THE STATION'S COMPUTED LOAD.
     03  FILLER                  PIC X(04).
*
