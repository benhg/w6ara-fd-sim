*****************************************************
*                                                    *
*   RECORD DEFINITION FOR THE LOAD COMPONENT FILE    *
*      KEY IS CMP-STATION-NAME + CMP-NAME            *
*      (GROUPED BY STATION - FIRST APPEARANCE OF     *
*       A STATION NAME SETS ITS PROCESSING ORDER)    *
*                                                    *
*****************************************************
* FILE SIZE 150 BYTES, LINE SEQUENTIAL.
*****************************************************
*
* 06/25/87 RDK - CREATED.
* 09/14/89 RDK - CMP-DUTY TABLE ADDED, DEFAULTS TO
*                1.000 FOR EVERY HOUR WHEN NOT KEYED.
* 04/11/98 RDK - Y2K REVIEW - NO DATE FIELDS, OK.
* 11/02/09 THW - REDEFINED CMP-DUTY AS TWO 12-HOUR
*                HALVES FOR THE OVERNIGHT SHIFT SHEET.
* 02/27/26 JML - CMP-RATED-W WIDENED FROM 9(4)V99
*                TO 9(5)V99 FOR THE GENERATOR-FED
*                HOSPITALITY HEATER.
*
 01  PW-COMPONENT-RECORD.
     03  CMP-STATION-NAME        PIC X(20).
     03  CMP-NAME                PIC X(20).
     03  CMP-RATED-W             PIC 9(5)V99.
     03  CMP-DUTY-TABLE.
         05  CMP-DUTY            PIC 9V999 OCCURS 24.
*                                HOURLY DUTY-CYCLE FRACTION, 1-24.
*                                DEFAULT 1.000 FOR EVERY HOUR WHEN
*                                   THE RECORD IS NOT SUPPLIED.
     03  CMP-DUTY-HALVES REDEFINES CMP-DUTY-TABLE.
         05  CMP-DUTY-AM         PIC 9V999 OCCURS 12.
         05  CMP-DUTY-PM         PIC 9V999 OCCURS 12.
*                                   AM/PM HALVES - USED BY THE
*                                   OVERNIGHT-OPS SHIFT SHEET, NOT
*                                 BY THE ALLOCATION ENGINE ITSELF.
     03  FILLER                  PIC X(07).
*
