*****************************************************
*                                                    *
*    RECORD DEFINITION FOR THE ASSIGNMENT FILE       *
*        KEY IS ASN-STATION-NAME                     *
*                                                    *
*****************************************************
* FILE SIZE 125 BYTES, LINE SEQUENTIAL.  A STATION
*  WITH NO RECORD HERE FALLS BACK TO THE POLICY-
*  ORDERED DEFAULT SOURCE LIST (SEE PW100 AA050).
*****************************************************
*
* 06/26/87 RDK - CREATED, THREE CANDIDATE SLOTS.
* 07/02/93 RDK - WIDENED TO FIVE CANDIDATE SLOTS -
*                THE NEW SOLAR TRAILER NEEDS A LONGER
*                FALLBACK CHAIN ON CLOUDY WEEKENDS.
* 04/11/98 RDK - Y2K REVIEW - NO DATE FIELDS, OK.
*
 01  PW-ASSIGNMENT-RECORD.
     03  ASN-STATION-NAME        PIC X(20).
     03  ASN-SOURCE-TABLE.
         05  ASN-SOURCE-NAME     PIC X(20) OCCURS 5.
*                                   ORDERED CANDIDATE SOURCES.
*                                   BLANK SLOT = UNUSED.
     03  ASN-SOURCE-LINE REDEFINES ASN-SOURCE-TABLE
                                 PIC X(100).
*                                COMBINED 100-BYTE VIEW, SPARE -
*                                NOT SET OR TESTED BY THIS RUN.
     03  FILLER                  PIC X(05).
*
