*****************************************************************
*                                                                *
*            FIELD DAY POWER ALLOCATION - ALLOCATION ENGINE     *
*        CEDAR RIDGE AMATEUR RADIO SOCIETY (K8CR) - W04         *
*                                                                *
*  CALLED FROM PW000 AFTER THE DEMAND MATRIX IS BUILT.  WALKS   *
*  THE 24 HOURS, STATION BY STATION, CANDIDATE SOURCE BY        *
*  CANDIDATE SOURCE, SCHEDULING POWER AGAINST EACH SOURCE'S     *
*  HOURLY HEADROOM AND REMAINING ENERGY BUDGET.  RETURNS THE    *
*  FILLED-IN SOURCE/STATION TABLES AND THE UNMET-LOAD RESULT    *
*  TO PW000 THROUGH THE SHARED LINKAGE COPYBOOKS.               *
*                                                                *
*****************************************************************
*
 IDENTIFICATION DIVISION.
*
 PROGRAM-ID.              PW100.
 AUTHOR.                  R D KOVACS.
 INSTALLATION.            CEDAR RIDGE AMATEUR RADIO SOCIETY.
 DATE-WRITTEN.            05/02/26.
 DATE-COMPILED.
 SECURITY.                UNCLASSIFIED.
*
*****************************************************************
*  C H A N G E   L O G                                          *
*****************************************************************
* 05/02/26 JML - SPLIT OUT OF PW000 SO THE SOURCE-ORDERING
*                POLICY COULD BE SWAPPED WITHOUT RECOMPILING THE
*                MAIN DRIVER - REQUEST FROM THE OPS COMMITTEE
*                AFTER THE 2025 BATTERY-FIRST EXPERIMENT.
* 05/05/26 JML - ADDED AA050-BUILD-DEFAULT-ORDER AND THE
*                "BATTERY-FIRST" POLICY VALUE - ONLY "BATTERY-
*                LAST" EXISTED AT FIRST CUT.
* 05/09/26 JML - UNKNOWN-SOURCE-ON-ASSIGNMENT NOW ABENDS BACK TO
*                PW000 VIA CAL-ABEND-FLAG INSTEAD OF THIS PROGRAM
*                DISPLAYING ITS OWN MESSAGE AND STOPPING COLD -
*                PW000 OWNS ALL OPERATOR MESSAGES NOW.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.         K8CR-VAX.
 OBJECT-COMPUTER.         K8CR-VAX.
 SPECIAL-NAMES.
     SWITCH-0 IS PW-TRACE-SWITCH
         ON STATUS IS PW-TRACE-ON
         OFF STATUS IS PW-TRACE-OFF.
*
 DATA DIVISION.
 WORKING-STORAGE SECTION.
*
 77  WS-PROG-NAME               PIC X(15) VALUE "PW100 (1.3.00)".
*
 01  WS-SUBSCRIPTS.
     03  WS-HOUR-SUB            PIC 99      COMP.
     03  WS-STA-SUB             PIC 99      COMP.
     03  WS-CAND-SUB            PIC 99      COMP.
     03  WS-SRC-SUB             PIC 99      COMP.
     03  WS-FOUND-SUB           PIC 99      COMP.
     03  WS-ORDER-SUB           PIC 99      COMP.
     03  FILLER                 PIC X(02).
*
 01  WS-CANDIDATE-LIST.
     03  WS-CAND-COUNT          PIC 99      COMP.
     03  WS-CAND-SOURCE-SUB     PIC 99      COMP OCCURS 10.
*                           SUBSCRIPTS INTO PW-SOURCE-ENTRY, NOT
*                           SOURCE NAMES - RESOLVED ONCE PER
*                           STATION PER HOUR BY AA110.
     03  FILLER                 PIC X(02).
*
 01  WS-DEFAULT-ORDER.
     03  WS-DEFAULT-COUNT       PIC 99      COMP.
     03  WS-DEFAULT-SUB         PIC 99      COMP OCCURS 10.
*                               BUILT ONCE BY AA050, REUSED BY
*                               EVERY STATION WITHOUT ITS OWN
*                               ASSIGNMENT RECORD.
     03  FILLER                 PIC X(02).
*
 01  WS-ALLOC-FIGURES.
     03  WS-REMAIN-DEMAND       PIC S9(6)V99 COMP-3.
     03  WS-HEADROOM            PIC S9(6)V99 COMP-3.
     03  WS-AVAILABLE           PIC S9(6)V99 COMP-3.
     03  WS-THIS-ALLOC          PIC S9(6)V99 COMP-3.
     03  FILLER                 PIC X(05).
 01  WS-ALLOC-FIGURES-R REDEFINES WS-ALLOC-FIGURES.
     03  FILLER                 PIC X(5).
     03  WS-HEADROOM-CHK        PIC S9(6)V99 COMP-3.
     03  FILLER                 PIC X(10).
*                          CHECKPOINT VIEW USED BY THE K8CR TEST
*                          DECK TO DUMP HEADROOM BETWEEN
*                          CANDIDATES WHEN TRACE IS ON.
*
 01  WS-HOUR-UNMET              PIC S9(6)V99 COMP-3.
*
 01  WS-SUBSCRIPTS-R REDEFINES WS-SUBSCRIPTS.
     03  WS-TRACE-HOUR-STA      PIC 9(4) COMP.
*                               HOUR/STATION SUBSCRIPT PAIR AS A
*                               SINGLE FOUR-DIGIT FIELD FOR THE
*                               TRACE DISPLAY IN AA120.
     03  FILLER                 PIC X(2).
*
 01  WS-CANDIDATE-LIST-R REDEFINES WS-CANDIDATE-LIST.
     03  FILLER                 PIC X(2).
     03  WS-CAND-SOURCE-SUB-1   PIC 99 COMP.
*                          FIRST CANDIDATE SUBSCRIPT ALONE - LET
*                          THE TRACE DISPLAY SHOW THE PRIMARY
*                          SOURCE WITHOUT SUBSCRIPTING THE WHOLE
*                          TABLE.
     03  FILLER                 PIC X(18).
*
 LINKAGE SECTION.
*
 01  PW-CALL-DATA.
     COPY "WSPWCAL.COB".
*
 01  PW-SOURCE-TABLE.
     COPY "WSPWSRT.COB".
*
 01  PW-STATION-TABLE.
     COPY "WSPWSTA.COB".
*
 PROCEDURE DIVISION USING PW-CALL-DATA
                          PW-SOURCE-TABLE
                          PW-STATION-TABLE.
*
 AA000-MAINLINE.
     MOVE     ZERO TO CAL-UNMET-TOTAL.
     PERFORM  AA050-BUILD-DEFAULT-ORDER THRU AA050-EXIT.
     PERFORM  AA100-ALLOCATE-HOUR THRU AA100-EXIT
         VARYING WS-HOUR-SUB FROM 1 BY 1
             UNTIL WS-HOUR-SUB > 24
             OR CAL-ABEND-FLAG = "Y".
     GOBACK.
 AA000-EXIT.
     EXIT.
*
*****************************************************************
*  AA050 - BUILD THE POLICY-ORDERED DEFAULT SOURCE LIST USED BY *
*  ANY STATION THAT HAS NO ASSIGNMENT RECORD.  "BATTERY-LAST"   *
*  (THE DEFAULT) PUTS THE GENERATORS FIRST AND THE BATTERIES    *
*  LAST SO THE BATTERY BUDGET IS SPENT ONLY WHEN THE GENERATORS *
*  ARE FULLY LOADED.  "BATTERY-FIRST" REVERSES THAT, DRAINING   *
*  THE BATTERIES BEFORE RUNNING THE GENERATORS HARDER - THE     *
*  2025 EXPERIMENT THE OPS COMMITTEE ASKED FOR.  ANY OTHER      *
*  POLICY CODE LEAVES THE SOURCES IN INPUT ORDER.  05/05/26 JML.*
*****************************************************************
 AA050-BUILD-DEFAULT-ORDER.
     MOVE     ZERO TO WS-DEFAULT-COUNT.
     IF       CAL-POLICY-CODE = "BATTERY-LAST"
              PERFORM AA051-ADD-INFINITE THRU AA051-EXIT
                  VARYING WS-SRC-SUB FROM 1 BY 1
                      UNTIL WS-SRC-SUB > CAL-SOURCE-COUNT
              PERFORM AA052-ADD-FINITE THRU AA052-EXIT
                  VARYING WS-SRC-SUB FROM 1 BY 1
                      UNTIL WS-SRC-SUB > CAL-SOURCE-COUNT
     ELSE
     IF       CAL-POLICY-CODE = "BATTERY-FIRST"
              PERFORM AA052-ADD-FINITE THRU AA052-EXIT
                  VARYING WS-SRC-SUB FROM 1 BY 1
                      UNTIL WS-SRC-SUB > CAL-SOURCE-COUNT
              PERFORM AA051-ADD-INFINITE THRU AA051-EXIT
                  VARYING WS-SRC-SUB FROM 1 BY 1
                      UNTIL WS-SRC-SUB > CAL-SOURCE-COUNT
     ELSE
              PERFORM AA053-ADD-ANY THRU AA053-EXIT
                  VARYING WS-SRC-SUB FROM 1 BY 1
                      UNTIL WS-SRC-SUB > CAL-SOURCE-COUNT
     END-IF
     END-IF.
 AA050-EXIT.
     EXIT.
*
 AA051-ADD-INFINITE.
     IF       SRC-ENERGY-FLAG (WS-SRC-SUB) = "I"
              ADD 1 TO WS-DEFAULT-COUNT
              MOVE WS-SRC-SUB
                  TO WS-DEFAULT-SUB (WS-DEFAULT-COUNT)
     END-IF.
 AA051-EXIT.
     EXIT.
*
 AA052-ADD-FINITE.
     IF       SRC-ENERGY-FLAG (WS-SRC-SUB) = "F"
              ADD 1 TO WS-DEFAULT-COUNT
              MOVE WS-SRC-SUB
                  TO WS-DEFAULT-SUB (WS-DEFAULT-COUNT)
     END-IF.
 AA052-EXIT.
     EXIT.
*
 AA053-ADD-ANY.
     ADD      1 TO WS-DEFAULT-COUNT.
     MOVE     WS-SRC-SUB TO WS-DEFAULT-SUB (WS-DEFAULT-COUNT).
 AA053-EXIT.
     EXIT.
*
*****************************************************************
*  AA100 - ONE HOUR'S WORK.  EVERY STATION IS OFFERED TO ITS    *
*  CANDIDATE SOURCES IN ORDER BEFORE THE NEXT HOUR STARTS - SEE *
*  BUSINESS RULES, "HOURS OUTERMOST, STATIONS INNER, CANDIDATE  *
*  SOURCES INNERMOST."  05/02/26 JML.                           *
*****************************************************************
 AA100-ALLOCATE-HOUR.
     MOVE     ZERO TO WS-HOUR-UNMET.
     PERFORM  AA110-ALLOCATE-STATION THRU AA110-EXIT
         VARYING WS-STA-SUB FROM 1 BY 1
             UNTIL WS-STA-SUB > CAL-STATION-COUNT
             OR CAL-ABEND-FLAG = "Y".
     IF       CAL-ABEND-FLAG NOT = "Y"
              MOVE WS-HOUR-UNMET TO CAL-UNMET-HOUR (WS-HOUR-SUB)
              ADD  WS-HOUR-UNMET TO CAL-UNMET-TOTAL
              PERFORM AA130-SNAPSHOT-REMAIN THRU AA130-EXIT
                  VARYING WS-SRC-SUB FROM 1 BY 1
                      UNTIL WS-SRC-SUB > CAL-SOURCE-COUNT
     END-IF.
 AA100-EXIT.
     EXIT.
*
*****************************************************************
*  AA110 - OFFER ONE STATION'S HOUR-H DEMAND TO ITS CANDIDATE   *
*  SOURCE LIST, IN ORDER, UNTIL THE DEMAND IS MET OR THE LIST   *
*  IS EXHAUSTED.  WHATEVER IS LEFT OVER FALLS INTO THE HOUR'S   *
*  UNMET-LOAD TOTAL.  05/02/26 JML.                             *
*****************************************************************
 AA110-ALLOCATE-STATION.
     IF       STA-DEMAND-HOUR (WS-STA-SUB, WS-HOUR-SUB) > ZERO
              MOVE STA-DEMAND-HOUR (WS-STA-SUB, WS-HOUR-SUB)
                  TO WS-REMAIN-DEMAND
              PERFORM AA111-RESOLVE-CANDIDATES THRU AA111-EXIT
              IF CAL-ABEND-FLAG NOT = "Y"
                 PERFORM AA120-WALK-CANDIDATE THRU AA120-EXIT
                     VARYING WS-CAND-SUB FROM 1 BY 1
                         UNTIL WS-CAND-SUB > WS-CAND-COUNT
                         OR WS-REMAIN-DEMAND NOT > ZERO
                 IF WS-REMAIN-DEMAND > ZERO
                    ADD WS-REMAIN-DEMAND TO WS-HOUR-UNMET
                 END-IF
              END-IF
     END-IF.
 AA110-EXIT.
     EXIT.
*
*****************************************************************
*  AA111 - RESOLVE THE STATION'S CANDIDATE SOURCE NAMES TO      *
*  TABLE SUBSCRIPTS, OR BUILD THE LIST FROM THE POLICY DEFAULT  *
*  ORDER WHEN THE STATION HAS NO ASSIGNMENT RECORD.  A NAME     *
*  THAT MATCHES NO SOURCE ON THE SOURCES FILE IS FATAL.         *
*  05/09/26 JML.                                                *
*****************************************************************
 AA111-RESOLVE-CANDIDATES.
     IF       STA-HAS-ASSIGNMENT (WS-STA-SUB) = "Y"
              MOVE ZERO TO WS-CAND-COUNT
              PERFORM AA112-RESOLVE-ONE-NAME THRU AA112-EXIT
                  VARYING WS-ORDER-SUB FROM 1 BY 1
                      UNTIL WS-ORDER-SUB
                          > STA-CANDIDATE-COUNT (WS-STA-SUB)
                      OR CAL-ABEND-FLAG = "Y"
     ELSE
              MOVE WS-DEFAULT-COUNT TO WS-CAND-COUNT
              PERFORM AA113-COPY-DEFAULT THRU AA113-EXIT
                  VARYING WS-ORDER-SUB FROM 1 BY 1
                      UNTIL WS-ORDER-SUB > WS-DEFAULT-COUNT
     END-IF.
 AA111-EXIT.
     EXIT.
*
 AA112-RESOLVE-ONE-NAME.
     MOVE     ZERO TO WS-FOUND-SUB.
     PERFORM  AA112-TEST-NAME THRU AA112-TEST-EXIT
         VARYING WS-SRC-SUB FROM 1 BY 1
             UNTIL WS-SRC-SUB > CAL-SOURCE-COUNT.
     IF       WS-FOUND-SUB = ZERO
              MOVE "Y" TO CAL-ABEND-FLAG
              MOVE STA-NAME (WS-STA-SUB) TO CAL-ABEND-STATION
              MOVE STA-CANDIDATE-NAME (WS-STA-SUB, WS-ORDER-SUB)
                  TO CAL-ABEND-SOURCE
     ELSE
              ADD 1 TO WS-CAND-COUNT
              MOVE WS-FOUND-SUB
                  TO WS-CAND-SOURCE-SUB (WS-CAND-COUNT)
     END-IF.
 AA112-EXIT.
     EXIT.
*
 AA112-TEST-NAME.
     IF       SRC-NAME (WS-SRC-SUB)
                  = STA-CANDIDATE-NAME (WS-STA-SUB, WS-ORDER-SUB)
              MOVE WS-SRC-SUB TO WS-FOUND-SUB
     END-IF.
 AA112-TEST-EXIT.
     EXIT.
*
 AA113-COPY-DEFAULT.
     MOVE     WS-DEFAULT-SUB (WS-ORDER-SUB)
         TO   WS-CAND-SOURCE-SUB (WS-ORDER-SUB).
 AA113-EXIT.
     EXIT.
*
*****************************************************************
*  AA120 - OFFER THE REMAINING STATION DEMAND TO ONE CANDIDATE  *
*  SOURCE.  CAPS BY THE SOURCE'S HOURLY HEADROOM AND, FOR A     *
*  FINITE SOURCE, BY ITS REMAINING ENERGY BUDGET.  05/02/26 JML.*
*****************************************************************
 AA120-WALK-CANDIDATE.
     SET      WS-SRC-SUB TO WS-CAND-SOURCE-SUB (WS-CAND-SUB).
     COMPUTE  WS-HEADROOM =
         SRC-MAX-POWER-W (WS-SRC-SUB)
             - SRC-HOUR-POWER (WS-SRC-SUB, WS-HOUR-SUB).
     IF       WS-HEADROOM < ZERO
              MOVE ZERO TO WS-HEADROOM
     END-IF.
     IF       SRC-ENERGY-FLAG (WS-SRC-SUB) = "F"
              IF WS-HEADROOM < SRC-REMAIN-NOW (WS-SRC-SUB)
                 MOVE WS-HEADROOM TO WS-AVAILABLE
              ELSE
                 MOVE SRC-REMAIN-NOW (WS-SRC-SUB) TO WS-AVAILABLE
              END-IF
     ELSE
              MOVE WS-HEADROOM TO WS-AVAILABLE
     END-IF.
     IF       WS-REMAIN-DEMAND < WS-AVAILABLE
              MOVE WS-REMAIN-DEMAND TO WS-THIS-ALLOC
     ELSE
              MOVE WS-AVAILABLE TO WS-THIS-ALLOC
     END-IF.
     IF       WS-THIS-ALLOC > ZERO
              ADD WS-THIS-ALLOC
                  TO SRC-HOUR-POWER (WS-SRC-SUB, WS-HOUR-SUB)
              SUBTRACT WS-THIS-ALLOC FROM WS-REMAIN-DEMAND
              IF SRC-ENERGY-FLAG (WS-SRC-SUB) = "F"
                 SUBTRACT WS-THIS-ALLOC
                     FROM SRC-REMAIN-NOW (WS-SRC-SUB)
                 IF SRC-REMAIN-NOW (WS-SRC-SUB) < ZERO
                    MOVE ZERO TO SRC-REMAIN-NOW (WS-SRC-SUB)
                 END-IF
              END-IF
     END-IF.
     IF       PW-TRACE-ON
              MOVE WS-HEADROOM TO WS-HEADROOM-CHK
              DISPLAY "PW100 - HR=" WS-HOUR-SUB
                  " SRC=" SRC-NAME (WS-SRC-SUB)
                  " ALLOC=" WS-THIS-ALLOC
     END-IF.
 AA120-EXIT.
     EXIT.
*
*****************************************************************
*  AA130 - END-OF-HOUR REMAINING-ENERGY SNAPSHOT, ONE SOURCE AT *
*  A TIME, FOR THE HOURLY DETAIL PW000 MAY CHOOSE TO PRINT.     *
*  08/03/91 RDK (ORIGINALLY IN PW000, MOVED HERE 05/02/26 JML). *
*****************************************************************
 AA130-SNAPSHOT-REMAIN.
     MOVE     SRC-REMAIN-NOW (WS-SRC-SUB)
         TO   SRC-HOUR-REMAIN (WS-SRC-SUB, WS-HOUR-SUB).
 AA130-EXIT.
     EXIT.
*
