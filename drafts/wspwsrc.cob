*****************************************************
*                                                    *
*    RECORD DEFINITION FOR THE POWER SOURCE FILE     *
*        KEY IS SRC-NAME (SEQUENTIAL, UNIQUE)        *
*                                                    *
*****************************************************
* FILE SIZE 50 BYTES, LINE SEQUENTIAL (FIELD DAY     *
*  SOURCE FILE IS HAND-MAINTAINED BY THE COMMITTEE). *
*****************************************************
*
* 06/22/87 RDK - CREATED.
* 08/03/91 RDK - ADDED SRC-VOLTAGE-V, INFO ONLY, NOT
*                USED IN THE ALLOCATION PASS.
* 04/11/98 RDK - Y2K REVIEW - NO DATE FIELDS ON THIS
*                RECORD, NOTHING TO CHANGE.
* 07/19/04 THW - SRC-TOTAL-WH WIDENED TO 9(7)V9 FOR
*                THE TRAILER BATTERY BANK.
* 05/02/26 JML - REDEFINED SRC-TOTAL-WH WITH AN
*                8-BYTE PRINT VIEW FOR GENERATOR ROWS.
*
 01  PW-SOURCE-RECORD.
     03  SRC-NAME                PIC X(20).
     03  SRC-MAX-POWER-W         PIC 9(5)V99.
     03  SRC-VOLTAGE-V           PIC 9(3).
*                                   INFORMATIONAL ONLY - NOT USED
*                                   IN THE ALLOCATION ENGINE.
     03  SRC-ENERGY-FLAG         PIC X(1).
*                                   'I' = INFINITE (GENERATOR)
*                                   'F' = FINITE   (BATTERY)
     03  SRC-TOTAL-WH            PIC 9(7)V9.
*                                 MEANINGFUL ONLY WHEN FLAG = 'F'.
     03  SRC-TOTAL-WH-R REDEFINES SRC-TOTAL-WH.
         05  SRC-TOTAL-WH-CHK    PIC X(8).
*                               SPARE ALPHA VIEW FOR THE OPERATOR
*                               WORKSHEET PRINT THE COMMITTEE HAS
*                               ASKED FOR - NOT SET BY THIS RUN.
     03  FILLER                  PIC X(11).
*
