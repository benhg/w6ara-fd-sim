*****************************************************
*                                                    *
*  OCCURS TABLE OF POWER-SOURCE WORK ENTRIES, ONE    *
*  PER SOURCE, WITH THE RUNNING ALLOCATION RESULT    *
*  FOR THE 24-HOUR HORIZON.  THE OCCURS CLAUSE IS    *
*  CARRIED HERE SO PW000 AND PW100 CANNOT DISAGREE   *
*  ON PW-MAX-SOURCES.  INCLUDED AS -                 *
*                                                    *
*      01  PW-SOURCE-TABLE.                         *
*          COPY WSPWSRT.                            *
*                                                    *
*  NOT A FILE - NEVER WRITTEN OUT.  FIELDS SRC-NAME  *
*  THRU SRC-TOTAL-WH MATCH PW-SOURCE-RECORD IN       *
*  WSPWSRC.COB - PW000 MOVES THE FD RECORD INTO THE  *
*  TABLE ENTRY ON READ, IT DOES NOT COPY IT IN.      *
*                                                    *
*****************************************************
*
* 07/01/87 RDK - CREATED.
* 08/03/91 RDK - ADDED SRC-HOUR-REMAIN SNAPSHOT TABLE
*                SO PY100 -- NOW PW100 -- NO LONGER
*                HAS TO RE-DERIVE REMAINING ENERGY ON
*                EVERY PASS OF THE SUMMARY REPORT.
* 07/19/04 THW - SRC-USED-WH AND SRC-PEAK-W ADDED FOR
*                THE SUMMARY REPORT COLUMNS.
* 05/02/26 JML - RESHAPED AS A BARE OCCURS GROUP SO
*                THE TABLE AND ITS COUNT LIVE IN ONE
*                PLACE INSTEAD OF TWO.
* 05/09/26 JML - ADDED SRC-REMAIN-NOW AS THE RUNNING
*                ENERGY CURSOR - SRC-HOUR-REMAIN IS
*                JUST THE END-OF-HOUR SNAPSHOT OF IT.
*
     03  PW-SOURCE-ENTRY OCCURS 10 TIMES
                         INDEXED BY SRC-IDX.
         05  SRC-NAME                PIC X(20).
         05  SRC-MAX-POWER-W         PIC 9(5)V99.
         05  SRC-VOLTAGE-V           PIC 9(3).
         05  SRC-ENERGY-FLAG         PIC X(1).
         05  SRC-TOTAL-WH            PIC 9(7)V9.
         05  SRC-REMAIN-NOW          PIC 9(7)V9  COMP-3.
*                                       RUNNING REMAINING-ENERGY
*                                     CURSOR.  SET TO SRC-TOTAL-WH
*                                      AT START OF RUN, DRAWN DOWN
*                                   HOUR BY HOUR, FLOORED AT ZERO.
*                                   NOT MEANINGFUL FOR AN INFINITE
*                                      SOURCE (ENERGY-FLAG = 'I').
         05  SRC-HOUR-POWER          PIC 9(5)V99 COMP-3 OCCURS 24.
*                                       WATTS SCHEDULED ON THIS
*                                       SOURCE, HOUR BY HOUR.
         05  SRC-HOUR-REMAIN         PIC 9(7)V9  COMP-3 OCCURS 24.
*                                     END-OF-HOUR REMAINING ENERGY
*                                      SNAPSHOT.  MEANINGLESS (BUT
*                                       STILL SET TO ZERO) FOR AN
*                                       INFINITE-ENERGY SOURCE.
         05  SRC-HOUR-POWER-HALVES REDEFINES SRC-HOUR-POWER.
             07  SRC-HOUR-POWER-AM   PIC 9(5)V99 COMP-3 OCCURS 12.
             07  SRC-HOUR-POWER-PM   PIC 9(5)V99 COMP-3 OCCURS 12.
*                                       AM/PM HALVES, SAME USE AS
*                                    THE COMPONENT DUTY REDEFINES.
         05  SRC-USED-WH             PIC 9(7)V9  COMP-3.
*                                  TOTAL ENERGY DELIVERED, 24 HRS.
         05  SRC-PEAK-W              PIC 9(5)V99 COMP-3.
*                                     PEAK HOURLY POWER, 24 HOURS.
     03  FILLER                  PIC X(05).
*
